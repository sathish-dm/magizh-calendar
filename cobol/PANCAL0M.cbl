000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANCAL0M.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-09.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2000-11-20                                PC000001
001600* Letzte Version   :: B.02.00
001700* Kurzbeschreibung :: Rechenmodul Tamilischer Kalender
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-09| kl  | Neuerstellung: Rasi-Monat, Tamil-TagPC000002
002500*        |          |     | Tamil-Jahresname, Tamil-Wochentag
002600* A.01.00|1991-09-30| LOR | Schaltjahrpruefung fuer Tag-im-Jahr PC000003
002700*        |          |     | korrigiert (Feb. 29 wurde uebersehen)
002800* B.01.00|1998-06-02| kl  | Y2K: Referenzjahr jetzt 4-stellig auPC000004
002900*        |          |     | LINK-CAL-DATE, keine Fensterung mehr
002910* B.02.00|2000-11-20| kl  | Rasi-Grenzfall Sonnenlaenge = 360   PC000005
002920*        |          |     | Grad jetzt korrekt auf Index 0 (statt 12)
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400*
003500* Bildet aus der Sonnenlaenge den Tamil-Sonnenmonat (Rasi, 30 Grad
003600* je Monat), zaehlt daraus den Tamil-Tag-im-Monat (Tage seit dem
003700* naeherungsweisen gregorianischen Monatsanfang der Rasi), leitet
003800* aus dem 60-Jahre-Zyklus (Kali-Yuga-Epoche, Jahreswechsel 14.4.)
003900* den Tamil-Jahresnamen ab und uebersetzt den mitgelieferten
004000* Wochentag in den Tamil-Wochentagsnamen.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     SWITCH-15 IS ANZEIGE-VERSION
004800         ON STATUS IS SHOW-VERSION.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*--------------------------------------------------------------------*
005300* Comp-Felder: Praefix Cn
005400*--------------------------------------------------------------------*
005500 01          COMP-FELDER.
005600     05      C2-RASI-IX          PIC S9(02) COMP.
005700     05      C2-WOCHENTAG-IX     PIC S9(02) COMP.
005800     05      C4-KALI-JAHRE       PIC S9(04) COMP.
005900     05      C4-REF-JAHR         PIC S9(04) COMP.
006000     05      C4-ZYKLUS-POS       PIC S9(04) COMP.
006100     05      C4-TAGNR-ANFRAGE    PIC S9(04) COMP.
006200     05      C4-TAGNR-MONATSTART PIC S9(04) COMP.
006300     05      C4-TAGDIFF          PIC S9(04) COMP.
006310     05      C4-MOD-QUOT         PIC S9(04) COMP.
006320     05      C4-MOD-BASIS        PIC S9(04) COMP.
006400     05      C1-SCHALTJAHR-SW    PIC 9      COMP.
006500          88 SCHALTJAHR                     VALUE 1.
006600          88 KEIN-SCHALTJAHR                VALUE 0.
006700
006800*--------------------------------------------------------------------*
006900* Felder mit konstantem Inhalt: Praefix K
007000*--------------------------------------------------------------------*
007100 01          KONSTANTE-FELDER.
007200     05      K-MODUL             PIC X(08)  VALUE "PANCAL0M".
007300     05      K-RASI-SPANNE       PIC 9V9(4) VALUE 30.0000.
007400     05      K-KALI-OFFSET       PIC 9(04)  COMP VALUE 3102.
007500     05      K-NEUJAHR-MM        PIC 9(02)  VALUE 04.
007600     05      K-NEUJAHR-TT        PIC 9(02)  VALUE 14.
007700
007800*--------------------------------------------------------------------*
007900* Tabelle Rasi-Namen (12 Tamil-Sonnenmonate, Index 0 = Chithirai)
008000*--------------------------------------------------------------------*
008100 01          RASI-NAMEN-LISTE.
008200     05  FILLER PIC X(10) VALUE "Chithirai ".
008300     05  FILLER PIC X(10) VALUE "Vaikasi   ".
008400     05  FILLER PIC X(10) VALUE "Aani      ".
008500     05  FILLER PIC X(10) VALUE "Aadi      ".
008600     05  FILLER PIC X(10) VALUE "Aavani    ".
008700     05  FILLER PIC X(10) VALUE "Purattasi ".
008800     05  FILLER PIC X(10) VALUE "Aippasi   ".
008900     05  FILLER PIC X(10) VALUE "Karthigai ".
009000     05  FILLER PIC X(10) VALUE "Margazhi  ".
009100     05  FILLER PIC X(10) VALUE "Thai      ".
009200     05  FILLER PIC X(10) VALUE "Maasi     ".
009300     05  FILLER PIC X(10) VALUE "Panguni   ".
009400 01          RASI-NAMEN-TAB REDEFINES RASI-NAMEN-LISTE.
009500     05      RASI-NAME           PIC X(10) OCCURS 12 TIMES
009600                                  INDEXED BY RASI-IX.
009700
009800*--------------------------------------------------------------------*
009900* Tabelle Rasi-Monatsanfang (Naeherung, Monat/Tag im Gregorianischen
010000* Kalender - immer im selben Jahr wie das Anfragedatum)
010100*--------------------------------------------------------------------*
010200 01          RASI-MONATSSTART-LISTE.
010300     05  FILLER PIC 9(04) VALUE 0414.
010400     05  FILLER PIC 9(04) VALUE 0515.
010500     05  FILLER PIC 9(04) VALUE 0615.
010600     05  FILLER PIC 9(04) VALUE 0716.
010700     05  FILLER PIC 9(04) VALUE 0817.
010800     05  FILLER PIC 9(04) VALUE 0917.
010900     05  FILLER PIC 9(04) VALUE 1018.
011000     05  FILLER PIC 9(04) VALUE 1116.
011100     05  FILLER PIC 9(04) VALUE 1216.
011200     05  FILLER PIC 9(04) VALUE 0114.
011300     05  FILLER PIC 9(04) VALUE 0213.
011400     05  FILLER PIC 9(04) VALUE 0315.
011500 01          RASI-MONATSSTART-TAB REDEFINES RASI-MONATSSTART-LISTE.
011600     05      RASI-MONATSSTART    PIC 9(04) OCCURS 12 TIMES
011700                                  INDEXED BY RASI-MS-IX.
011800     05      RASI-MS-R REDEFINES RASI-MONATSSTART.
011900             10  RASI-MS-MM      PIC 9(02) OCCURS 12 TIMES.
012000             10  RASI-MS-TT      PIC 9(02) OCCURS 12 TIMES.
012100
012200*--------------------------------------------------------------------*
012300* Tabelle Tamil-Wochentagsnamen (Index 0 = Sonntag)
012400*--------------------------------------------------------------------*
012500 01          TAMIL-WOTAG-LISTE.
012600     05  FILLER PIC X(10) VALUE "Gnayiru   ".
012700     05  FILLER PIC X(10) VALUE "Thingal   ".
012800     05  FILLER PIC X(10) VALUE "Sevvai    ".
012900     05  FILLER PIC X(10) VALUE "Budhan    ".
013000     05  FILLER PIC X(10) VALUE "Vyazhan   ".
013100     05  FILLER PIC X(10) VALUE "Velli     ".
013200     05  FILLER PIC X(10) VALUE "Sani      ".
013300 01          TAMIL-WOTAG-TAB REDEFINES TAMIL-WOTAG-LISTE.
013400     05      TAMIL-WOTAG-NAME    PIC X(10) OCCURS 7 TIMES
013500                                  INDEXED BY WOTAG-IX.
013600
013700*--------------------------------------------------------------------*
013800* Tabelle 60-Jahre-Zyklus (Index 0 = Prabhava .. 59 = Akshaya)
013900*--------------------------------------------------------------------*
014000 01          TAMIL-JAHR-LISTE.
014100     05  FILLER PIC X(12) VALUE "Prabhava    ".
014200     05  FILLER PIC X(12) VALUE "Vibhava     ".
014300     05  FILLER PIC X(12) VALUE "Shukla      ".
014400     05  FILLER PIC X(12) VALUE "Pramoduta   ".
014500     05  FILLER PIC X(12) VALUE "Prajotpatti ".
014600     05  FILLER PIC X(12) VALUE "Angirasa    ".
014700     05  FILLER PIC X(12) VALUE "Srimukha    ".
014800     05  FILLER PIC X(12) VALUE "Bhava       ".
014900     05  FILLER PIC X(12) VALUE "Yuva        ".
015000     05  FILLER PIC X(12) VALUE "Dhatu       ".
015100     05  FILLER PIC X(12) VALUE "Iswara      ".
015200     05  FILLER PIC X(12) VALUE "Bahudhanya  ".
015300     05  FILLER PIC X(12) VALUE "Pramathi    ".
015400     05  FILLER PIC X(12) VALUE "Vikrama     ".
015500     05  FILLER PIC X(12) VALUE "Vrisha      ".
015600     05  FILLER PIC X(12) VALUE "Chitrabhanu ".
015700     05  FILLER PIC X(12) VALUE "Svabhanu    ".
015800     05  FILLER PIC X(12) VALUE "Tarana      ".
015900     05  FILLER PIC X(12) VALUE "Parthiva    ".
016000     05  FILLER PIC X(12) VALUE "Vyaya       ".
016100     05  FILLER PIC X(12) VALUE "Sarvajit    ".
016200     05  FILLER PIC X(12) VALUE "Sarvadhari  ".
016300     05  FILLER PIC X(12) VALUE "Virodhi     ".
016400     05  FILLER PIC X(12) VALUE "Vikriti     ".
016500     05  FILLER PIC X(12) VALUE "Khara       ".
016600     05  FILLER PIC X(12) VALUE "Nandana     ".
016700     05  FILLER PIC X(12) VALUE "Vijaya      ".
016800     05  FILLER PIC X(12) VALUE "Jaya        ".
016900     05  FILLER PIC X(12) VALUE "Manmatha    ".
017000     05  FILLER PIC X(12) VALUE "Durmukhi    ".
017100     05  FILLER PIC X(12) VALUE "Hevilambi   ".
017200     05  FILLER PIC X(12) VALUE "Vilambi     ".
017300     05  FILLER PIC X(12) VALUE "Vikari      ".
017400     05  FILLER PIC X(12) VALUE "Sarvari     ".
017500     05  FILLER PIC X(12) VALUE "Plava       ".
017600     05  FILLER PIC X(12) VALUE "Subhakrit   ".
017700     05  FILLER PIC X(12) VALUE "Sobhakrit   ".
017800     05  FILLER PIC X(12) VALUE "Krodhi      ".
017900     05  FILLER PIC X(12) VALUE "Visvavasu   ".
018000     05  FILLER PIC X(12) VALUE "Parabhava   ".
018100     05  FILLER PIC X(12) VALUE "Plavanga    ".
018200     05  FILLER PIC X(12) VALUE "Kilaka      ".
018300     05  FILLER PIC X(12) VALUE "Saumya      ".
018400     05  FILLER PIC X(12) VALUE "Sadharana   ".
018500     05  FILLER PIC X(12) VALUE "Virodhikrit ".
018600     05  FILLER PIC X(12) VALUE "Paridhavi   ".
018700     05  FILLER PIC X(12) VALUE "Pramadi     ".
018800     05  FILLER PIC X(12) VALUE "Ananda      ".
018900     05  FILLER PIC X(12) VALUE "Rakshasa    ".
019000     05  FILLER PIC X(12) VALUE "Nala        ".
019100     05  FILLER PIC X(12) VALUE "Pingala     ".
019200     05  FILLER PIC X(12) VALUE "Kalayukti   ".
019300     05  FILLER PIC X(12) VALUE "Siddharthi  ".
019400     05  FILLER PIC X(12) VALUE "Raudra      ".
019500     05  FILLER PIC X(12) VALUE "Durmati     ".
019600     05  FILLER PIC X(12) VALUE "Dundubhi    ".
019700     05  FILLER PIC X(12) VALUE "Rudhirodgari".
019800     05  FILLER PIC X(12) VALUE "Raktakshi   ".
019900     05  FILLER PIC X(12) VALUE "Krodhana    ".
020000     05  FILLER PIC X(12) VALUE "Akshaya     ".
020100 01          TAMIL-JAHR-TAB REDEFINES TAMIL-JAHR-LISTE.
020200     05      TAMIL-JAHR-NAME     PIC X(12) OCCURS 60 TIMES
020300                                  INDEXED BY JAHR-IX.
020400
020500*--------------------------------------------------------------------*
020600* Tabelle kumulierte Tage vor Monatsbeginn (Nichtschaltjahr)
020700*--------------------------------------------------------------------*
020800 01          TAG-VOR-MONAT-LISTE.
020900     05  FILLER PIC 9(03) VALUE 000.
021000     05  FILLER PIC 9(03) VALUE 031.
021100     05  FILLER PIC 9(03) VALUE 059.
021200     05  FILLER PIC 9(03) VALUE 090.
021300     05  FILLER PIC 9(03) VALUE 120.
021400     05  FILLER PIC 9(03) VALUE 151.
021500     05  FILLER PIC 9(03) VALUE 181.
021600     05  FILLER PIC 9(03) VALUE 212.
021700     05  FILLER PIC 9(03) VALUE 243.
021800     05  FILLER PIC 9(03) VALUE 273.
021900     05  FILLER PIC 9(03) VALUE 304.
022000     05  FILLER PIC 9(03) VALUE 334.
022100 01          TAG-VOR-MONAT-TAB REDEFINES TAG-VOR-MONAT-LISTE.
022200     05      TAG-VOR-MONAT       PIC 9(03) OCCURS 12 TIMES
022300                                  INDEXED BY TVM-IX.
022400
022500*--------------------------------------------------------------------*
022600* Hilfsfelder Tag-im-Jahr-Berechnung (Praefix U1-)
022700*--------------------------------------------------------------------*
022800 01          U1-EINGABE-JAHR      PIC 9(04).
022900 01          U1-EINGABE-MONAT     PIC 9(02).
023000 01          U1-EINGABE-TAG       PIC 9(02).
023100 01          U1-AUSGABE-TAGNR     PIC S9(04) COMP.
023200
023300 LINKAGE SECTION.
023400 01          LINK-CAL-REC.
023500     05      LINK-CAL-DATE        PIC 9(08).
023600     05      LINK-CAL-DATE-R REDEFINES LINK-CAL-DATE.
023700             10  LINK-CAL-DATE-CCYY PIC 9(04).
023800             10  LINK-CAL-DATE-MM   PIC 9(02).
023900             10  LINK-CAL-DATE-DD   PIC 9(02).
024000     05      LINK-CAL-WEEKDAY     PIC 9(01).
024100     05      LINK-CAL-SUN-LONG    PIC 9(03)V9(04).
024200     05      LINK-CAL-MONTH       PIC X(10).
024300     05      LINK-CAL-DAY         PIC 9(02).
024400     05      LINK-CAL-YEAR        PIC X(12).
024500     05      LINK-CAL-WEEKDAY-NM  PIC X(10).
024550     05      FILLER               PIC X(04).
024600
024700 PROCEDURE DIVISION USING LINK-CAL-REC.
024800
024900******************************************************************
025000* Steuerungs-Section
025100******************************************************************
025200 A100-STEUERUNG SECTION.
025300 A100-00.
025400     IF  SHOW-VERSION
025500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
025600         EXIT PROGRAM
025700     END-IF
025800
025900     PERFORM S100-RASI-INDEX
026000     PERFORM S200-TAMIL-TAG
026100     PERFORM S300-TAMIL-JAHR
026200     PERFORM S400-TAMIL-WOCHENTAG
026300     EXIT PROGRAM
026400     .
026500 A100-99.
026600     EXIT.
026700
026800******************************************************************
026900* Rasi-Index aus Sonnenlaenge (30 Grad je Rasi)
027000******************************************************************
027100 S100-RASI-INDEX SECTION.
027200 S100-00.
027300     DIVIDE LINK-CAL-SUN-LONG BY K-RASI-SPANNE
027400            GIVING C2-RASI-IX
027500     DIVIDE C2-RASI-IX BY 12 GIVING C4-MOD-QUOT
027550            REMAINDER C2-RASI-IX
027600     SET RASI-IX (C2-RASI-IX + 1) TO C2-RASI-IX
027700     MOVE RASI-NAME (RASI-IX + 1)      TO LINK-CAL-MONTH
027800     .
027900 S100-99.
028000     EXIT.
028100
028200******************************************************************
028300* Tamil-Tag-im-Monat: Tage seit Rasi-Monatsanfang, Basisjahr =
028400* Anfragejahr (Monatsanfang liegt immer im selben Kalenderjahr)
028500******************************************************************
028600 S200-TAMIL-TAG SECTION.
028700 S200-00.
028800     MOVE LINK-CAL-DATE-CCYY  TO U1-EINGABE-JAHR
028900     MOVE LINK-CAL-DATE-MM    TO U1-EINGABE-MONAT
029000     MOVE LINK-CAL-DATE-DD    TO U1-EINGABE-TAG
029100     PERFORM U100-TAG-IM-JAHR
029200     MOVE U1-AUSGABE-TAGNR    TO C4-TAGNR-ANFRAGE
029300
029400     MOVE LINK-CAL-DATE-CCYY            TO U1-EINGABE-JAHR
029500     MOVE RASI-MS-MM (RASI-IX + 1)      TO U1-EINGABE-MONAT
029600     MOVE RASI-MS-TT (RASI-IX + 1)      TO U1-EINGABE-TAG
029700     PERFORM U100-TAG-IM-JAHR
029800     MOVE U1-AUSGABE-TAGNR    TO C4-TAGNR-MONATSTART
029900
030000     COMPUTE C4-TAGDIFF = C4-TAGNR-ANFRAGE - C4-TAGNR-MONATSTART + 1
030100     IF  C4-TAGDIFF < 1
030200         MOVE 1 TO C4-TAGDIFF
030300     END-IF
030400     IF  C4-TAGDIFF > 32
030500         MOVE 32 TO C4-TAGDIFF
030600     END-IF
030700     MOVE C4-TAGDIFF          TO LINK-CAL-DAY
030800     .
030900 S200-99.
031000     EXIT.
031100
031200******************************************************************
031300* Tamil-Jahresname (60-Jahre-Zyklus, Kali-Yuga-Epoche)
031400******************************************************************
031500 S300-TAMIL-JAHR SECTION.
031600 S300-00.
031700     MOVE LINK-CAL-DATE-CCYY TO C4-REF-JAHR
031800
031900     IF  LINK-CAL-DATE-MM < K-NEUJAHR-MM
032000     OR (LINK-CAL-DATE-MM = K-NEUJAHR-MM AND
032100         LINK-CAL-DATE-DD < K-NEUJAHR-TT)
032200         SUBTRACT 1 FROM C4-REF-JAHR
032300     END-IF
032400
032500     COMPUTE C4-KALI-JAHRE = C4-REF-JAHR + K-KALI-OFFSET
032550     COMPUTE C4-MOD-BASIS = C4-KALI-JAHRE - 1
032600     DIVIDE C4-MOD-BASIS BY 60 GIVING C4-MOD-QUOT
032650            REMAINDER C4-ZYKLUS-POS
032700     SET JAHR-IX (C4-ZYKLUS-POS + 1) TO C4-ZYKLUS-POS
032800     MOVE TAMIL-JAHR-NAME (JAHR-IX + 1) TO LINK-CAL-YEAR
032900     .
033000 S300-99.
033100     EXIT.
033200
033300******************************************************************
033400* Tamil-Wochentagsname aus REQ-WEEKDAY (0=Sonntag)
033500******************************************************************
033600 S400-TAMIL-WOCHENTAG SECTION.
033700 S400-00.
033800     SET WOTAG-IX (LINK-CAL-WEEKDAY + 1) TO LINK-CAL-WEEKDAY
033900     MOVE TAMIL-WOTAG-NAME (WOTAG-IX + 1) TO LINK-CAL-WEEKDAY-NM
034000     .
034100 S400-99.
034200     EXIT.
034300
034400******************************************************************
034500* Hilfsroutine: laufende Tagnummer im Jahr (1-366) aus
034600* U1-EINGABE-JAHR/-MONAT/-TAG, inkl. Schaltjahrpruefung
034700******************************************************************
034800 U100-TAG-IM-JAHR SECTION.
034900 U100-00.
035000     PERFORM U110-SCHALTJAHR-PRUEFEN
035100
035200     SET TVM-IX (U1-EINGABE-MONAT) TO U1-EINGABE-MONAT
035300     COMPUTE U1-AUSGABE-TAGNR =
035400             TAG-VOR-MONAT (TVM-IX) + U1-EINGABE-TAG
035500
035600     IF  SCHALTJAHR AND U1-EINGABE-MONAT > 2
035700         ADD 1 TO U1-AUSGABE-TAGNR
035800     END-IF
035900     .
036000 U100-99.
036100     EXIT.
036200
036300******************************************************************
036400* Schaltjahrpruefung fuer U1-EINGABE-JAHR
036500******************************************************************
036600 U110-SCHALTJAHR-PRUEFEN SECTION.
036700 U110-00.
036800     SET KEIN-SCHALTJAHR TO TRUE
036850     DIVIDE U1-EINGABE-JAHR BY 4 GIVING C4-MOD-QUOT
036860            REMAINDER C4-MOD-BASIS
036900     IF  C4-MOD-BASIS = 0
036950         DIVIDE U1-EINGABE-JAHR BY 100 GIVING C4-MOD-QUOT
036960                REMAINDER C4-MOD-BASIS
037000         IF  C4-MOD-BASIS NOT = 0
037100             SET SCHALTJAHR TO TRUE
037200         ELSE
037250             DIVIDE U1-EINGABE-JAHR BY 400 GIVING C4-MOD-QUOT
037260                    REMAINDER C4-MOD-BASIS
037300             IF  C4-MOD-BASIS = 0
037400                 SET SCHALTJAHR TO TRUE
037500             END-IF
037600         END-IF
037700     END-IF
037800     .
037900 U110-99.
038000     EXIT.
