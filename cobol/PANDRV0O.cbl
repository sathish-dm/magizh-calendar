000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANDRV0O.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-07.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2001-05-14                                PC000001
001600* Letzte Version   :: C.04.00
001700* Kurzbeschreibung :: Steuerprogramm Panchangam-Tagesberechnung
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500* A.00.00|1988-03-07| kl  | Neuerstellung, Ablesung Datei PANREQPC000002
002600*        |          |     | Aufruf der 6 Rechenmodule
002700* A.01.00|1990-06-19| LOR | Kostvorschrift (Thithi) eingebaut   PC000003
002800* A.02.00|1993-02-25| kl  | Umstellung Winkelwerte auf 4 DezimalPC000004
002900*        |          |     | stellen (vorher 2), Anpassung PANREQ0C
003000* B.00.00|1996-01-15| pm  | Woechentlicher Batchlauf: Datei kannPC000005
003100*        |          |     | jetzt mehrere Datensaetze enthalten
003200* B.01.00|1998-06-02| kl  | Y2K: Jahrhundert-Feld REQ-DATE-CC   PC000006
003300*        |          |     | separat abgeprueft, keine 2-stellige
003400*        |          |     | Jahresarithmetik mehr im Treiber
003500* C.03.00|1998-11-04| pm  | Anschluss Ticket PAN-114: Meldung bePC000007
003600*        |          |     | leerer Eingabedatei ergaenzt
003700* C.04.00|2001-05-14| kl  | Ticket PAN-141: Lauf-Statistik (SaetPC000008
003800*        |          |     | gelesen/geschrieben) am Programmende
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300*
004400* Liest die Datei PANREQ (ein Satz je Datum/Standort) und ruft
004500* fuer jeden Satz die sechs Panchangam-Rechenmodule auf:
004600*
004700*    PANCAL0M  -  Tamilischer Kalender (Monat/Tag/Jahr/Wochentag)
004800*    PANNAK0M  -  Nakshatram (Mondhaus)
004900*    PANTHI0M  -  Thithi (Mondtag)
005000*    PANYOG0M  -  Yogam
005100*    PANKAR0M  -  Karanam (Halb-Thithi)
005200*    PANTIM0M  -  Rahukaalam/Yamagandam/Kuligai/Nalla Neram
005300*                 (ruft seinerseits PANGOW0M fuer Gowri Nalla
005400*                  Neram)
005500*
005600* Die Kostvorschrift (Fasten/Fleischverzicht/normal) wird direkt
005700* hier im Treiber aus dem Thithi-Namen abgeleitet - fuer diese
005800* einfache Textauswertung lohnt sich kein eigenes Rechenmodul mit
005900* eigenem LINK-Satz.
006000*
006100* Fuer den woechentlichen Lauf (7 aufeinanderfolgende Tage) sind
006200* einfach 7 Saetze in der Eingabedatei hintereinander abzulegen;
006300* es gibt keine satzuebergreifende Verdichtung.
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     SWITCH-15 IS ANZEIGE-VERSION
007200         ON STATUS IS SHOW-VERSION
007300     CLASS WINKELZIFFERN IS "0123456789".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT PANREQ-F  ASSIGN TO "PANREQ"
007800                       ORGANIZATION IS SEQUENTIAL
007900                       ACCESS MODE IS SEQUENTIAL
008000                       FILE STATUS IS FILE-STATUS.
008100     SELECT PANRSP-F  ASSIGN TO "PANRSP"
008200                       ORGANIZATION IS SEQUENTIAL
008300                       ACCESS MODE IS SEQUENTIAL
008400                       FILE STATUS IS FILE-STATUS-O.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  PANREQ-F
008900     RECORD CONTAINS 80 CHARACTERS
009000     LABEL RECORD IS STANDARD.
009100     COPY PANREQ0C.
009200
009300 FD  PANRSP-F
009400     RECORD CONTAINS 300 CHARACTERS
009500     LABEL RECORD IS STANDARD.
009600     COPY PANRSP0C.
009700
009800 WORKING-STORAGE SECTION.
009900*--------------------------------------------------------------------*
010000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010100*--------------------------------------------------------------------*
010200 01          COMP-FELDER.
010300     05      C4-SATZ-EINGABE     PIC S9(04) COMP VALUE ZERO.
010400     05      C4-SATZ-AUSGABE     PIC S9(04) COMP VALUE ZERO.
010500     05      C4-I1               PIC S9(04) COMP.
010600
010700*--------------------------------------------------------------------*
010800* Display-Felder: Praefix D
010900*--------------------------------------------------------------------*
011000 01          DISPLAY-FELDER.
011100     05      D-NUM4              PIC -9(04).
011200     05      D-NUM6              PIC  9(06).
011300
011400*--------------------------------------------------------------------*
011500* Felder mit konstantem Inhalt: Praefix K
011600*--------------------------------------------------------------------*
011700 01          KONSTANTE-FELDER.
011800     05      K-MODUL             PIC X(08)          VALUE "PANDRV0O".
011900     05      K-EKADASI-TEXT      PIC X(07)          VALUE "Ekadasi".
012000     05      K-AMAVASAI-TEXT     PIC X(08)          VALUE "Amavasai".
012100
012200*----------------------------------------------------------------*
012300* Conditional-Felder
012400*----------------------------------------------------------------*
012500 01          SCHALTER.
012600     05      FILE-STATUS         PIC X(02).
012700          88 FILE-OK                         VALUE "00".
012800          88 FILE-NOK                        VALUE "01" THRU "99".
012900     05      REC-STAT REDEFINES  FILE-STATUS.
013000        10   FILE-STATUS1        PIC X.
013100          88 FILE-EOF                        VALUE "1".
013200          88 FILE-PERMERR                    VALUE "3".
013300        10                       PIC X.
013400
013500     05      FILE-STATUS-O       PIC X(02).
013600          88 FILE-O-OK                       VALUE "00".
013700          88 FILE-O-NOK                      VALUE "01" THRU "99".
013710     05      REC-STAT-O REDEFINES FILE-STATUS-O.
013720        10   FILE-STATUS-O1      PIC X.
013730        10                       PIC X.
013800
013900     05      PRG-STATUS          PIC 9       VALUE ZERO.
014000          88 PRG-OK                          VALUE ZERO.
014100          88 PRG-ABBRUCH                     VALUE 1.
014200
014300     05      EINGABE-LEER-SW     PIC 9       VALUE ZERO.
014400          88 EINGABE-LEER                    VALUE 1.
014500
014600*--------------------------------------------------------------------*
014700* weitere Arbeitsfelder
014800*--------------------------------------------------------------------*
014900 01          WORK-FELDER.
014910     05      W-VERARB-DATUM      PIC 9(08).
014920     05      W-VERARB-DATUM-R REDEFINES W-VERARB-DATUM.
014930        10   W-VERARB-CCYY       PIC 9(04).
014940        10   W-VERARB-MM         PIC 9(02).
014950        10   W-VERARB-DD         PIC 9(02).
015000     05      W-DUMMY             PIC X(02).
015100
015200*--------------------------------------------------------------------*
015300* Uebergabebereiche der sechs Rechenmodule (Praefix LINK-)
015400*--------------------------------------------------------------------*
015500 01          LINK-CAL-REC.
015600     05      LINK-CAL-DATE        PIC 9(08).
015700     05      LINK-CAL-WEEKDAY     PIC 9(01).
015800     05      LINK-CAL-SUN-LONG    PIC 9(03)V9(04).
015900     05      LINK-CAL-MONTH       PIC X(10).
016000     05      LINK-CAL-DAY         PIC 9(02).
016100     05      LINK-CAL-YEAR        PIC X(12).
016200     05      LINK-CAL-WEEKDAY-NM  PIC X(10).
016250     05      FILLER               PIC X(04).
016300
016400 01          LINK-NAK-REC.
016500     05      LINK-NAK-MOON-LONG   PIC 9(03)V9(04).
016600     05      LINK-NAK-BASE-TIME   PIC 9(04).
016700     05      LINK-NAK-NAME        PIC X(15).
016800     05      LINK-NAK-LORD        PIC X(08).
016900     05      LINK-NAK-END-TIME    PIC 9(04).
016950     05      FILLER               PIC X(04).
017000
017100 01          LINK-THI-REC.
017200     05      LINK-THI-SUN-LONG    PIC 9(03)V9(04).
017300     05      LINK-THI-MOON-LONG   PIC 9(03)V9(04).
017400     05      LINK-THI-NAME        PIC X(10).
017500     05      LINK-THI-PAKSHA      PIC X(07).
017600     05      LINK-THI-NUMBER      PIC 9(02).
017650     05      FILLER               PIC X(04).
017700
017800 01          LINK-YOG-REC.
017900     05      LINK-YOG-SUN-LONG    PIC 9(03)V9(04).
018000     05      LINK-YOG-MOON-LONG   PIC 9(03)V9(04).
018100     05      LINK-YOG-NAME        PIC X(12).
018200     05      LINK-YOG-TYPE        PIC X(12).
018250     05      FILLER               PIC X(04).
018300
018400 01          LINK-KAR-REC.
018500     05      LINK-KAR-SUN-LONG    PIC 9(03)V9(04).
018600     05      LINK-KAR-MOON-LONG   PIC 9(03)V9(04).
018700     05      LINK-KAR-NAME        PIC X(12).
018800     05      LINK-KAR-NUMBER      PIC 9(02).
018850     05      FILLER               PIC X(04).
018900
019000 01          LINK-TIM-REC.
019100     05      LINK-TIM-WEEKDAY     PIC 9(01).
019200     05      LINK-TIM-SUNRISE     PIC 9(04).
019300     05      LINK-TIM-SUNSET      PIC 9(04).
019400     05      LINK-TIM-RAHU-START  PIC 9(04).
019500     05      LINK-TIM-RAHU-END    PIC 9(04).
019600     05      LINK-TIM-YAMA-START  PIC 9(04).
019700     05      LINK-TIM-YAMA-END    PIC 9(04).
019800     05      LINK-TIM-KULI-START  PIC 9(04).
019900     05      LINK-TIM-KULI-END    PIC 9(04).
020000     05      LINK-TIM-NN1-START   PIC 9(04).
020100     05      LINK-TIM-NN1-END     PIC 9(04).
020200     05      LINK-TIM-NN2-START   PIC 9(04).
020300     05      LINK-TIM-NN2-END     PIC 9(04).
020400     05      LINK-TIM-GOWRI-COUNT PIC 9(01).
020500     05      LINK-TIM-GOWRI-TAB OCCURS 8 TIMES
020600                        INDEXED BY LINK-TIM-GOWRI-IX.
020700             10  LINK-TIM-GOWRI-START PIC 9(04).
020800             10  LINK-TIM-GOWRI-END   PIC 9(04).
020850     05      FILLER               PIC X(04).
020900
021000 PROCEDURE DIVISION.
021100
021200******************************************************************
021300* Steuerungs-Section
021400******************************************************************
021500 A100-STEUERUNG SECTION.
021600 A100-00.
021700     IF  SHOW-VERSION
021800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021900         STOP RUN
022000     END-IF
022100
022200     PERFORM B000-VORLAUF
022300     IF  PRG-ABBRUCH
022400         CONTINUE
022500     ELSE
022600         PERFORM B100-VERARBEITUNG UNTIL FILE-EOF
022700     END-IF
022800
022900     PERFORM B090-ENDE
023000     STOP RUN
023100     .
023200 A100-99.
023300     EXIT.
023400
023500******************************************************************
023600* Vorlauf: Dateien oeffnen, ersten Satz lesen
023700******************************************************************
023800 B000-VORLAUF SECTION.
023900 B000-00.
024000     PERFORM C000-INIT
024100     PERFORM F100-OEFFNEN
024200     IF  PRG-ABBRUCH
024300         EXIT SECTION
024400     END-IF
024500
024600     PERFORM F200-LESEN-PANREQ
024700     IF  FILE-EOF
024800         SET EINGABE-LEER TO TRUE
024900     END-IF
025000     .
025100 B000-99.
025200     EXIT.
025300
025400******************************************************************
025500* Verarbeitung eines Eingabesatzes
025600******************************************************************
025700 B100-VERARBEITUNG SECTION.
025800 B100-00.
025900     ADD 1 TO C4-SATZ-EINGABE
025910     MOVE REQ-DATE               TO W-VERARB-DATUM
026000
026100     PERFORM B110-KALENDER-RUFEN
026200     PERFORM B120-NAKSHATRAM-RUFEN
026300     PERFORM B130-THITHI-RUFEN
026400     PERFORM B140-YOGAM-RUFEN
026500     PERFORM B150-KARANAM-RUFEN
026600     PERFORM B160-ZEITFENSTER-RUFEN
026700     PERFORM B300-KOSTVORSCHRIFT
026800
026900     PERFORM B400-ANTWORT-SCHREIBEN
027000     PERFORM F200-LESEN-PANREQ
027100     .
027200 B100-99.
027300     EXIT.
027400
027500******************************************************************
027600* Aufruf PANCAL0M - Tamilischer Kalender
027700******************************************************************
027800 B110-KALENDER-RUFEN SECTION.
027900 B110-00.
028000     MOVE REQ-DATE               TO LINK-CAL-DATE
028100     MOVE REQ-WEEKDAY             TO LINK-CAL-WEEKDAY
028200     MOVE REQ-SUN-LONGITUDE       TO LINK-CAL-SUN-LONG
028300
028400     CALL "PANCAL0M" USING LINK-CAL-REC
028500
028600     MOVE REQ-DATE                TO RESP-DATE
028700     MOVE LINK-CAL-MONTH          TO RESP-TAMIL-MONTH
028800     MOVE LINK-CAL-DAY            TO RESP-TAMIL-DAY
028900     MOVE LINK-CAL-YEAR           TO RESP-TAMIL-YEAR
029000     MOVE LINK-CAL-WEEKDAY-NM     TO RESP-TAMIL-WEEKDAY
029100     .
029200 B110-99.
029300     EXIT.
029400
029500******************************************************************
029600* Aufruf PANNAK0M - Nakshatram
029700******************************************************************
029800 B120-NAKSHATRAM-RUFEN SECTION.
029900 B120-00.
030000     MOVE REQ-MOON-LONGITUDE      TO LINK-NAK-MOON-LONG
030100     MOVE REQ-SUNRISE-TIME        TO LINK-NAK-BASE-TIME
030200
030300     CALL "PANNAK0M" USING LINK-NAK-REC
030400
030500     MOVE LINK-NAK-NAME           TO RESP-NAKSHATRAM-NAME
030600     MOVE LINK-NAK-LORD           TO RESP-NAKSHATRAM-LORD
030700     MOVE LINK-NAK-END-TIME       TO RESP-NAKSHATRAM-END
030800     .
030900 B120-99.
031000     EXIT.
031100
031200******************************************************************
031300* Aufruf PANTHI0M - Thithi
031400******************************************************************
031500 B130-THITHI-RUFEN SECTION.
031600 B130-00.
031700     MOVE REQ-SUN-LONGITUDE       TO LINK-THI-SUN-LONG
031800     MOVE REQ-MOON-LONGITUDE      TO LINK-THI-MOON-LONG
031900
032000     CALL "PANTHI0M" USING LINK-THI-REC
032100
032200     MOVE LINK-THI-NAME           TO RESP-THITHI-NAME
032300     MOVE LINK-THI-PAKSHA         TO RESP-THITHI-PAKSHA
032400     MOVE LINK-THI-NUMBER         TO RESP-THITHI-NUMBER
032500     .
032600 B130-99.
032700     EXIT.
032800
032900******************************************************************
033000* Aufruf PANYOG0M - Yogam
033100******************************************************************
033200 B140-YOGAM-RUFEN SECTION.
033300 B140-00.
033400     MOVE REQ-SUN-LONGITUDE       TO LINK-YOG-SUN-LONG
033500     MOVE REQ-MOON-LONGITUDE      TO LINK-YOG-MOON-LONG
033600
033700     CALL "PANYOG0M" USING LINK-YOG-REC
033800
033900     MOVE LINK-YOG-NAME           TO RESP-YOGAM-NAME
034000     MOVE LINK-YOG-TYPE           TO RESP-YOGAM-TYPE
034100     .
034200 B140-99.
034300     EXIT.
034400
034500******************************************************************
034600* Aufruf PANKAR0M - Karanam
034700******************************************************************
034800 B150-KARANAM-RUFEN SECTION.
034900 B150-00.
035000     MOVE REQ-SUN-LONGITUDE       TO LINK-KAR-SUN-LONG
035100     MOVE REQ-MOON-LONGITUDE      TO LINK-KAR-MOON-LONG
035200
035300     CALL "PANKAR0M" USING LINK-KAR-REC
035400
035500     MOVE LINK-KAR-NAME           TO RESP-KARANAM-NAME
035600     MOVE LINK-KAR-NUMBER         TO RESP-KARANAM-NUMBER
035700     .
035800 B150-99.
035900     EXIT.
036000
036100******************************************************************
036200* Aufruf PANTIM0M - Rahukaalam/Yamagandam/Kuligai/Nalla Neram
036300* (ruft intern PANGOW0M fuer Gowri Nalla Neram)
036400******************************************************************
036500 B160-ZEITFENSTER-RUFEN SECTION.
036600 B160-00.
036700     MOVE REQ-WEEKDAY             TO LINK-TIM-WEEKDAY
036800     MOVE REQ-SUNRISE-TIME        TO LINK-TIM-SUNRISE
036900     MOVE REQ-SUNSET-TIME         TO LINK-TIM-SUNSET
037000
037100     CALL "PANTIM0M" USING LINK-TIM-REC
037200
037300     MOVE LINK-TIM-RAHU-START     TO RESP-RAHUKAALAM-START
037400     MOVE LINK-TIM-RAHU-END       TO RESP-RAHUKAALAM-END
037500     MOVE LINK-TIM-YAMA-START     TO RESP-YAMAGANDAM-START
037600     MOVE LINK-TIM-YAMA-END       TO RESP-YAMAGANDAM-END
037700     MOVE LINK-TIM-KULI-START     TO RESP-KULIGAI-START
037800     MOVE LINK-TIM-KULI-END       TO RESP-KULIGAI-END
037900     MOVE LINK-TIM-NN1-START      TO RESP-NALLANERAM-1-START
038000     MOVE LINK-TIM-NN1-END        TO RESP-NALLANERAM-1-END
038100     MOVE LINK-TIM-NN2-START      TO RESP-NALLANERAM-2-START
038200     MOVE LINK-TIM-NN2-END        TO RESP-NALLANERAM-2-END
038300     MOVE LINK-TIM-GOWRI-COUNT    TO RESP-GOWRI-COUNT
038400
038450     MOVE 1 TO C4-I1
038500     PERFORM B170-GOWRI-UEBERTRAGEN THRU B170-99
038600             UNTIL C4-I1 > 8
039100     .
039200 B160-99.
039300     EXIT.
039310
039320******************************************************************
039330* Uebertraegt je Aufruf ein Gowri-Zeitfenster-Element von
039340* LINK-TIM- nach RESP- (gesteuert ueber C4-I1)
039350******************************************************************
039360 B170-GOWRI-UEBERTRAGEN SECTION.
039370 B170-00.
039380     MOVE LINK-TIM-GOWRI-START(C4-I1)
039390                               TO RESP-GOWRI-SEG-START(C4-I1)
039400     MOVE LINK-TIM-GOWRI-END(C4-I1)
039410                               TO RESP-GOWRI-SEG-END(C4-I1)
039420     ADD 1 TO C4-I1
039430     .
039440 B170-99.
039450     EXIT.
039460
039500******************************************************************
039600* Kostvorschrift aus dem Thithi-Namen ableiten (bleibt im Treiber,
039700* da nur eine einfache Textauswertung noetig ist)
039800******************************************************************
039900 B300-KOSTVORSCHRIFT SECTION.
040000 B300-00.
040100     IF  RESP-THITHI-NAME (1:7) = K-EKADASI-TEXT
040200         MOVE "FASTING"    TO RESP-FOOD-TYPE
040300         MOVE "Ekadasi - Fasting recommended"
040400                            TO RESP-FOOD-MESSAGE
040500     ELSE
040600        IF  RESP-THITHI-NAME (1:8) = K-AMAVASAI-TEXT
040700            MOVE "AVOIDNONVEG" TO RESP-FOOD-TYPE
040800            MOVE "Amavasya - Avoid non-vegetarian food"
040900                                TO RESP-FOOD-MESSAGE
041000        ELSE
041100            MOVE "REGULAR"      TO RESP-FOOD-TYPE
041200            MOVE "No dietary restrictions today"
041300                                TO RESP-FOOD-MESSAGE
041400        END-IF
041500     END-IF
041600     .
041700 B300-99.
041800     EXIT.
041900
042000******************************************************************
042100* Antwortsatz schreiben
042200******************************************************************
042300 B400-ANTWORT-SCHREIBEN SECTION.
042400 B400-00.
042500     WRITE PANRSP-RECORD
042600     IF  FILE-O-OK
042700         ADD 1 TO C4-SATZ-AUSGABE
042800     ELSE
042900         DISPLAY K-MODUL " Schreibfehler PANRSP, Status "
043000                 FILE-STATUS-O
043100         SET PRG-ABBRUCH TO TRUE
043200     END-IF
043300     .
043400 B400-99.
043500     EXIT.
043600
043700******************************************************************
043800* Nachlauf: Dateien schliessen, Lauf-Statistik melden
043900******************************************************************
044000 B090-ENDE SECTION.
044100 B090-00.
044200     IF  EINGABE-LEER
044300         DISPLAY K-MODUL " >> Eingabedatei PANREQ ist leer <<"
044400     END-IF
044500
044600     IF  PRG-ABBRUCH
044700         DISPLAY K-MODUL " >>> ABBRUCH <<<"
044800     ELSE
044900         MOVE C4-SATZ-EINGABE TO D-NUM4
045000         DISPLAY K-MODUL " Saetze gelesen    : " D-NUM4
045100         MOVE C4-SATZ-AUSGABE TO D-NUM4
045200         DISPLAY K-MODUL " Saetze geschrieben: " D-NUM4
045300     END-IF
045400
045500     PERFORM F900-SCHLIESSEN
045600     .
045700 B090-99.
045800     EXIT.
045900
046000******************************************************************
046100* Initialisierung der Schaltfelder
046200******************************************************************
046300 C000-INIT SECTION.
046400 C000-00.
046500     INITIALIZE SCHALTER
046600                LINK-CAL-REC
046700                LINK-NAK-REC
046800                LINK-THI-REC
046900                LINK-YOG-REC
047000                LINK-KAR-REC
047100                LINK-TIM-REC
047200     .
047300 C000-99.
047400     EXIT.
047500
047600******************************************************************
047700* Dateien oeffnen
047800******************************************************************
047900 F100-OEFFNEN SECTION.
048000 F100-00.
048100     OPEN INPUT  PANREQ-F
048200     IF  NOT FILE-OK
048300         DISPLAY K-MODUL " Fehler beim Oeffnen PANREQ, Status "
048400                 FILE-STATUS
048500         SET PRG-ABBRUCH TO TRUE
048600         EXIT SECTION
048700     END-IF
048800
048900     OPEN OUTPUT PANRSP-F
049000     IF  NOT FILE-O-OK
049100         DISPLAY K-MODUL " Fehler beim Oeffnen PANRSP, Status "
049200                 FILE-STATUS-O
049300         SET PRG-ABBRUCH TO TRUE
049400     END-IF
049500     .
049600 F100-99.
049700     EXIT.
049800
049900******************************************************************
050000* naechsten Anfragesatz lesen
050100******************************************************************
050200 F200-LESEN-PANREQ SECTION.
050300 F200-00.
050400     READ PANREQ-F
050500        AT END SET FILE-EOF TO TRUE
050600     END-READ
050700     .
050800 F200-99.
050900     EXIT.
051000
051100******************************************************************
051200* Dateien schliessen
051300******************************************************************
051400 F900-SCHLIESSEN SECTION.
051500 F900-00.
051600     CLOSE PANREQ-F
051700     CLOSE PANRSP-F
051800     .
051900 F900-99.
052000     EXIT.
