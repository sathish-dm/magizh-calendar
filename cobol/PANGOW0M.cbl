000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANGOW0M.
000800 AUTHOR.         B. WEISS.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-17.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2001-02-08                                PC000001
001600* Letzte Version   :: A.03.00
001700* Kurzbeschreibung :: Rechenmodul Gowri Nalla Neram
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-17| bw  | Neuerstellung: 7x8-Zustandstabelle, PC000002
002500*        |          |     | Guenstigkeitspruefung je Segment
002600* A.01.00|1990-06-25| LOR | Segment-Zeitfenster jetzt in MinutenPC000003
002700*        |          |     | gerechnet statt HHMM-Dezimalbruch
002800* A.02.00|1997-08-12| kl  | Y2K: keine Jahresfelder betroffen, oPC000004
002900* A.03.00|2001-02-08| kl  | Anzahl guenstiger Segmente jetzt uebPC000005
003000*        |          |     | LINK-GOW-COUNT gemeldet (Anforderung
003100*        |          |     | Fachbereich Ticket PANCH-114)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600*
003700* Teilt die Tageslichtdauer (Sonnenaufgang bis Sonnenuntergang) in
003800* 8 gleiche Segmente und ordnet jedem Segment ueber eine feste,
003900* wochentagsabhaengige 7x8-Zustandstabelle einen der acht Gowri-
004000* Zustaende zu. Guenstig (auspicious) sind AMIRDHA, UTHI, LAABAM,
004100* SUGAM und DHANAM; unguenstig sind ROGAM, SORAM und VISHAM. Fuer
004200* jedes guenstige Segment wird - in Segmentreihenfolge - ein
004300* "Gowri Nalla Neram"-Zeitfenster gemeldet.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------------*
005600* Comp-Felder: Praefix Cn
005700*--------------------------------------------------------------------*
005800 01          COMP-FELDER.
005900     05      C1-SEGMENT-NR       PIC S9(01) COMP.
006000     05      C4-AUFGANG-MIN      PIC S9(04) COMP.
006100     05      C4-SEG-START-MIN    PIC S9(04) COMP.
006200     05      C4-SEG-END-MIN      PIC S9(04) COMP.
006250     05      C4-MOD-QUOT         PIC S9(04) COMP.
006300
006400*--------------------------------------------------------------------*
006500* Schalter: Praefix SCHALTER (aktuelles Segment guenstig/unguenstig)
006600*--------------------------------------------------------------------*
006700 01          SCHALTER.
006800     05      SEGMENT-STATUS-SW   PIC 9      COMP.
006900          88 SEGMENT-GUENSTIG                 VALUE 1.
007000          88 SEGMENT-UNGUENSTIG               VALUE 0.
007100
007200*--------------------------------------------------------------------*
007300* Felder mit konstantem Inhalt: Praefix K
007400*--------------------------------------------------------------------*
007500 01          KONSTANTE-FELDER.
007600     05      K-MODUL             PIC X(08)  VALUE "PANGOW0M".
007700
007800*--------------------------------------------------------------------*
007900* Tabelle Gowri-Zustaende, 7 Wochentage (Sonntag=1) x 8 Segmente
008000*--------------------------------------------------------------------*
008100 01          GOWRI-ZUSTAND-LISTE.
008200     05  FILLER PIC X(56) VALUE
008300         "UTHI   AMIRDHAROGAM  LAABAM DHANAM SUGAM  SORAM  VISHAM ".
008400     05  FILLER PIC X(56) VALUE
008500         "AMIRDHAROGAM  LAABAM UTHI   SORAM  DHANAM VISHAM SUGAM  ".
008600     05  FILLER PIC X(56) VALUE
008700         "ROGAM  LAABAM UTHI   SORAM  VISHAM AMIRDHASUGAM  DHANAM ".
008800     05  FILLER PIC X(56) VALUE
008900         "LAABAM UTHI   SORAM  VISHAM SUGAM  ROGAM  DHANAM AMIRDHA".
009000     05  FILLER PIC X(56) VALUE
009100         "UTHI   SORAM  VISHAM SUGAM  AMIRDHALAABAM ROGAM  DHANAM ".
009200     05  FILLER PIC X(56) VALUE
009300         "SORAM  VISHAM SUGAM  DHANAM ROGAM  UTHI   AMIRDHALAABAM ".
009400     05  FILLER PIC X(56) VALUE
009500         "VISHAM SUGAM  DHANAM ROGAM  LAABAM SORAM  UTHI   AMIRDHA".
009600 01          GOWRI-ZUSTAND-TAB REDEFINES GOWRI-ZUSTAND-LISTE.
009700     05      GOWRI-ZUSTAND-ZEILE OCCURS 7 TIMES
009800                                  INDEXED BY GOW-WOTAG-IX.
009900             10  GOWRI-ZUSTAND   PIC X(07) OCCURS 8 TIMES
010000                                  INDEXED BY GOW-SEG-IX.
010100
010200 LINKAGE SECTION.
010300 01          LINK-GOW-REC.
010400     05      LINK-GOW-WEEKDAY     PIC 9(01).
010500     05      LINK-GOW-SUNRISE     PIC 9(04).
010600*                                  Sonnenaufgang, Format HHMM
010700     05      LINK-GOW-SUNRISE-R REDEFINES LINK-GOW-SUNRISE.
010800             10  LINK-GOW-SR-HH   PIC 9(02).
010900             10  LINK-GOW-SR-MI   PIC 9(02).
011000     05      LINK-GOW-SEGMENT     PIC 9(04).
011100*                                  Segmentlaenge in Minuten (Dauer)
011200     05      LINK-GOW-COUNT       PIC 9(01).
011300     05      LINK-GOW-TAB OCCURS 8 TIMES
011400                        INDEXED BY LINK-GOW-IX.
011500             10  LINK-GOW-START   PIC 9(04).
011600*                                  Fensterbeginn, Format HHMM
011700             10  LINK-GOW-START-R REDEFINES LINK-GOW-START.
011800                 15  LINK-GOW-START-HH PIC 9(02).
011900                 15  LINK-GOW-START-MI PIC 9(02).
012000             10  LINK-GOW-END     PIC 9(04).
012100*                                  Fensterende,   Format HHMM
012200             10  LINK-GOW-END-R REDEFINES LINK-GOW-END.
012300                 15  LINK-GOW-END-HH PIC 9(02).
012400                 15  LINK-GOW-END-MI PIC 9(02).
012450     05      FILLER               PIC X(04).
012500
012600 PROCEDURE DIVISION USING LINK-GOW-REC.
012700
012800******************************************************************
012900* Steuerungs-Section
013000******************************************************************
013100 A100-STEUERUNG SECTION.
013200 A100-00.
013300     IF  SHOW-VERSION
013400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013500         EXIT PROGRAM
013600     END-IF
013700
013800     MOVE 0 TO LINK-GOW-COUNT
013900     SET GOW-WOTAG-IX (LINK-GOW-WEEKDAY + 1) TO LINK-GOW-WEEKDAY
014000     COMPUTE C4-AUFGANG-MIN =
014100             (LINK-GOW-SR-HH * 60) + LINK-GOW-SR-MI
014200
014300     MOVE 1 TO C1-SEGMENT-NR
014400     PERFORM S100-SEGMENT-PRUEFEN THRU S100-99
014500             UNTIL C1-SEGMENT-NR > 8
014600     EXIT PROGRAM
014700     .
014800 A100-99.
014900     EXIT.
015000
015100******************************************************************
015200* Prueft ein Segment (C1-SEGMENT-NR) auf Guenstigkeit und meldet
015300* bei Treffer ein Gowri-Nalla-Neram-Fenster
015400******************************************************************
015500 S100-SEGMENT-PRUEFEN SECTION.
015600 S100-00.
015700     SET GOW-SEG-IX (C1-SEGMENT-NR) TO C1-SEGMENT-NR
015800     SET SEGMENT-UNGUENSTIG TO TRUE
015900
016000     EVALUATE GOWRI-ZUSTAND (GOW-WOTAG-IX, GOW-SEG-IX)
016100         WHEN "AMIRDHA" WHEN "UTHI   " WHEN "LAABAM "
016200         WHEN "SUGAM  " WHEN "DHANAM "
016300             SET SEGMENT-GUENSTIG TO TRUE
016400     END-EVALUATE
016500
016600     IF  SEGMENT-GUENSTIG
016700         COMPUTE C4-SEG-START-MIN =
016800                 C4-AUFGANG-MIN + LINK-GOW-SEGMENT *
016900                 (C1-SEGMENT-NR - 1)
017000         COMPUTE C4-SEG-END-MIN = C4-SEG-START-MIN + LINK-GOW-SEGMENT
017100         ADD 1 TO LINK-GOW-COUNT
017200         SET LINK-GOW-IX (LINK-GOW-COUNT) TO LINK-GOW-COUNT
017300         COMPUTE LINK-GOW-START-HH (LINK-GOW-IX) =
017400                 C4-SEG-START-MIN / 60
017450         DIVIDE C4-SEG-START-MIN BY 60 GIVING C4-MOD-QUOT
017460                REMAINDER LINK-GOW-START-MI (LINK-GOW-IX)
017700         COMPUTE LINK-GOW-END-HH (LINK-GOW-IX) =
017800                 C4-SEG-END-MIN / 60
017850         DIVIDE C4-SEG-END-MIN BY 60 GIVING C4-MOD-QUOT
017860                REMAINDER LINK-GOW-END-MI (LINK-GOW-IX)
018100     END-IF
018200
018300     ADD 1 TO C1-SEGMENT-NR
018400     .
018500 S100-99.
018600     EXIT.
