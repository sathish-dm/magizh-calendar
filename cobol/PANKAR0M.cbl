000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANKAR0M.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-15.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2001-06-04                                PC000001
001600* Letzte Version   :: B.03.00
001700* Kurzbeschreibung :: Rechenmodul Karanam (Halb-Thithi)
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-15| kl  | Neuerstellung: Winkeldifferenz, FestPC000002
002500*        |          |     | (sthira) und wiederkehrende (chara)
002600*        |          |     | Karanams, Vishti-Kennzeichen
002700* A.01.00|1993-05-11| LOR | Grenzfall Karanam-Nummer 1 (KimstughPC000003
002800*        |          |     | wurde faelschlich ueber die Wechsel-
002900*        |          |     | tabelle ermittelt - jetzt Festwert
003000* B.02.00|1999-12-30| kl  | Y2K-Pruefvermerk: Modul enthaelt keiPC000004
003100*        |          |     | Jahresfelder, Test bestanden
003110* B.03.00|2001-06-04| kl  | Grenzfall Karanam-Nr. 60 (Naga)     PC000005
003120*        |          |     | jetzt ohne Ruecksprung in Wechseltabelle
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600*
003700* Verwendet dieselbe Mond-Sonne-Winkeldifferenz wie das Thithi-Modul
003800* (PANTHI0M), jedoch mit halber Spanne (6 Grad statt 12), und bildet
003900* daraus eine von 60 Karanam-Nummern. Nummer 1 (Kimstughna) sowie
004000* die Nummern 58-60 (Shakuni, Chatushpada, Naga) sind fest; alle
004100* uebrigen (2-57) durchlaufen zyklisch die 7 wiederkehrenden Karanams
004200* Bava, Balava, Kaulava, Taitila, Gara, Vanija, Vishti - Vishti gilt
004300* als unguenstig (inauspicious).
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------------*
005600* Comp-Felder: Praefix Cn
005700*--------------------------------------------------------------------*
005800 01          COMP-FELDER.
005900     05      C2-KAR-NR           PIC S9(02) COMP.
005950     05      C2-MOD-QUOT         PIC S9(02) COMP.
006000     05      C2-ZYKLUS-IX        PIC S9(02) COMP.
006400     05      C1-VISHTI-SW        PIC 9      COMP.
006500          88 VISHTI-HEUTE                   VALUE 1.
006600          88 KEIN-VISHTI                    VALUE 0.
006700
006710*--------------------------------------------------------------------*
006720* Arbeitsfelder: Praefix W (Winkelwerte, nicht gepackt gefuehrt)
006730*--------------------------------------------------------------------*
006740 01          WORK-FELDER.
006750     05      W-WINKEL            PIC S9(03)V9(04).
006760     05      W-END-WINKEL        PIC S9(03)V9(04).
006770     05      W-WINKEL-DIFF       PIC S9(03)V9(04).
006780
006800*--------------------------------------------------------------------*
006900* Felder mit konstantem Inhalt: Praefix K
007000*--------------------------------------------------------------------*
007100 01          KONSTANTE-FELDER.
007200     05      K-MODUL             PIC X(08)  VALUE "PANKAR0M".
007300     05      K-KAR-SPANNE        PIC 9(01)  VALUE 6.
007400     05      K-VOLLKREIS         PIC 9(03)  VALUE 360.
007500
007600*--------------------------------------------------------------------*
007700* Tabelle der 7 wiederkehrenden (chara) Karanams, Nr. 2-57 zyklisch
007800*--------------------------------------------------------------------*
007900 01          KARANAM-WECHSEL-LISTE.
008000     05  FILLER PIC X(12) VALUE "Bava        ".
008100     05  FILLER PIC X(12) VALUE "Balava      ".
008200     05  FILLER PIC X(12) VALUE "Kaulava     ".
008300     05  FILLER PIC X(12) VALUE "Taitila     ".
008400     05  FILLER PIC X(12) VALUE "Gara        ".
008500     05  FILLER PIC X(12) VALUE "Vanija      ".
008600     05  FILLER PIC X(12) VALUE "Vishti      ".
008700 01          KARANAM-WECHSEL-TAB REDEFINES KARANAM-WECHSEL-LISTE.
008800     05      KARANAM-WECHSEL     PIC X(12) OCCURS 7 TIMES
008900                                  INDEXED BY WECHSEL-IX.
009000
009100*--------------------------------------------------------------------*
009200* Tabelle der 3 festen (sthira) Karanams am Monatsende, Nr. 58-60
009300*--------------------------------------------------------------------*
009400 01          KARANAM-FEST-LISTE.
009500     05  FILLER PIC X(12) VALUE "Shakuni     ".
009600     05  FILLER PIC X(12) VALUE "Chatushpada ".
009700     05  FILLER PIC X(12) VALUE "Naga        ".
009800 01          KARANAM-FEST-TAB REDEFINES KARANAM-FEST-LISTE.
009900     05      KARANAM-FEST        PIC X(12) OCCURS 3 TIMES
010000                                  INDEXED BY FEST-IX.
010100
010200 LINKAGE SECTION.
010300 01          LINK-KAR-REC.
010400     05      LINK-KAR-SUN-LONG    PIC 9(03)V9(04).
010500     05      LINK-KAR-MOON-LONG   PIC 9(03)V9(04).
010600     05      LINK-KAR-NAME        PIC X(12).
010650     05      LINK-KAR-NAME-R REDEFINES LINK-KAR-NAME.
010660        10   LINK-KAR-NAME-KURZ  PIC X(08).
010670        10                       PIC X(04).
010700     05      LINK-KAR-NUMBER      PIC 9(02).
010750     05      FILLER               PIC X(04).
010800
010900 PROCEDURE DIVISION USING LINK-KAR-REC.
011000
011100******************************************************************
011200* Steuerungs-Section
011300******************************************************************
011400 A100-STEUERUNG SECTION.
011500 A100-00.
011600     IF  SHOW-VERSION
011700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011800         EXIT PROGRAM
011900     END-IF
012000
012100     PERFORM S100-WINKEL-DIFF
012200     PERFORM S200-KARANAM-NUMMER
012300     PERFORM S300-KARANAM-ENDWINKEL
012400     EXIT PROGRAM
012500     .
012600 A100-99.
012700     EXIT.
012800
012900******************************************************************
013000* Winkeldifferenz Mond - Sonne, normalisiert auf 0 - 359.9999
013100******************************************************************
013200 S100-WINKEL-DIFF SECTION.
013300 S100-00.
013400     COMPUTE W-WINKEL = LINK-KAR-MOON-LONG - LINK-KAR-SUN-LONG
013500     IF  W-WINKEL < 0
013600         COMPUTE W-WINKEL = W-WINKEL + K-VOLLKREIS
013700     END-IF
013800     IF  W-WINKEL >= K-VOLLKREIS
013900         COMPUTE W-WINKEL = W-WINKEL - K-VOLLKREIS
014000     END-IF
014100     .
014200 S100-99.
014300     EXIT.
014400
014500******************************************************************
014600* Karanam-Nummer (1-60), Name und Vishti-Kennzeichen
014700******************************************************************
014800 S200-KARANAM-NUMMER SECTION.
014900 S200-00.
015000     DIVIDE W-WINKEL BY K-KAR-SPANNE GIVING C2-KAR-NR
015100     ADD 1 TO C2-KAR-NR
015200     IF  C2-KAR-NR > 60
015300         MOVE 60 TO C2-KAR-NR
015400     END-IF
015500     MOVE C2-KAR-NR TO LINK-KAR-NUMBER
015600
015700     SET KEIN-VISHTI TO TRUE
015800     EVALUATE TRUE
015900         WHEN C2-KAR-NR = 1
016000             MOVE "Kimstughna  " TO LINK-KAR-NAME
016100         WHEN C2-KAR-NR >= 58
016200             SET FEST-IX (C2-KAR-NR - 57) TO C2-KAR-NR
016300             MOVE KARANAM-FEST (FEST-IX) TO LINK-KAR-NAME
016400         WHEN OTHER
016420             COMPUTE C2-ZYKLUS-IX = C2-KAR-NR - 2
016450             DIVIDE C2-ZYKLUS-IX BY 7 GIVING C2-MOD-QUOT
016460                    REMAINDER C2-ZYKLUS-IX
016600             SET WECHSEL-IX (C2-ZYKLUS-IX + 1) TO C2-ZYKLUS-IX
016700             MOVE KARANAM-WECHSEL (WECHSEL-IX + 1) TO LINK-KAR-NAME
016800             IF  KARANAM-WECHSEL (WECHSEL-IX + 1) = "Vishti      "
016900                 SET VISHTI-HEUTE TO TRUE
017000             END-IF
017100     END-EVALUATE
017200     .
017300 S200-99.
017400     EXIT.
017500
017600******************************************************************
017700* Endwinkel und (intern) Winkelabstand bis Karanam-Ende, gekappt
017800* bei 6 Grad - nur intern mitgefuehrt, keine Ausgabe im Satz
017900******************************************************************
018000 S300-KARANAM-ENDWINKEL SECTION.
018100 S300-00.
018200     COMPUTE W-END-WINKEL = C2-KAR-NR * K-KAR-SPANNE
018300     IF  W-END-WINKEL >= K-VOLLKREIS
018400         COMPUTE W-END-WINKEL = W-END-WINKEL - K-VOLLKREIS
018500     END-IF
018600
018700     COMPUTE W-WINKEL-DIFF = W-END-WINKEL - W-WINKEL
018800     IF  W-WINKEL-DIFF < 0
018900         COMPUTE W-WINKEL-DIFF = W-WINKEL-DIFF + K-VOLLKREIS
019000     END-IF
019100     IF  W-WINKEL-DIFF > K-KAR-SPANNE
019200         MOVE K-KAR-SPANNE TO W-WINKEL-DIFF
019300     END-IF
019400     .
019500 S300-99.
019600     EXIT.
