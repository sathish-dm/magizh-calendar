000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANNAK0M.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-10.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2000-04-19                                PC000001
001600* Letzte Version   :: B.03.00
001700* Kurzbeschreibung :: Rechenmodul Nakshatram (Mondhaus)
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-10| kl  | Neuerstellung: Nakshatram-Index,    PC000002
002500*        |          |     | Herr-Zuordnung, Endzeit-Ersatzformel
002600* A.01.00|1993-02-16| LOR | Endzeit-Ersatzformel: Ueberlauf uebePC000003
002700*        |          |     | Mitternacht (>2400) jetzt korrekt auf
002800*        |          |     | 0-2359 zurueckgefuehrt
002900* B.02.00|1999-11-08| kl  | Y2K-Pruefung: keine 2-stelligen JahrPC000004
003000*        |          |     | felder in diesem Modul vorhanden, o.B.
003010* B.03.00|2000-04-19| LOR | Herrscherplaneten-Index korrigiert  PC000005
003020*        |          |     | (Rundungsfehler bei Nakshatram-Nr. 27)
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Ordnet die Mondlaenge einem der 27 Nakshatras (Mondhaeuser, Spanne
003700* 13 Grad 20' = 13.3333 Grad) samt Herrscherplanet zu. Der genaue
003800* Grenzuebergang liesse sich nur ueber eine laufende Ephemeride exakt
003900* bestimmen; da hier keine Ephemeride angebunden ist, kommt eine
004000* Ersatzformel ohne Ephemeridenzugriff zum Einsatz: verbleibende
004100* Gradzahl bis zur naechsten Nakshatram-Grenze, umgerechnet mit 0.5
004200* Grad je Stunde, addiert auf die Basiszeit (Sonnenaufgang), im
004300* 24-Stunden-HHMM-Format normalisiert.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------------*
005600* Comp-Felder: Praefix Cn
005700*--------------------------------------------------------------------*
005800 01          COMP-FELDER.
005900     05      C2-NAK-IX           PIC S9(02) COMP.
006000     05      C2-HERR-IX          PIC S9(02) COMP.
006300     05      C9-REST-MINUTEN     PIC S9(07)       COMP.
006400     05      C4-BASIS-MINUTEN    PIC S9(04)       COMP.
006500     05      C4-END-MINUTEN      PIC S9(04)       COMP.
006550     05      C4-SUMME-MINUTEN    PIC S9(07)       COMP.
006560     05      C2-MOD-QUOT         PIC S9(02)       COMP.
006570     05      C4-MOD-QUOT         PIC S9(07)       COMP.
006600
006610*--------------------------------------------------------------------*
006620* Arbeitsfelder: Praefix W (Winkelwerte, nicht gepackt gefuehrt)
006630*--------------------------------------------------------------------*
006640 01          WORK-FELDER.
006650     05      W-GRENZE-GRAD       PIC S9(03)V9(04).
006660     05      W-REST-GRAD         PIC S9(03)V9(04).
006670
006700*--------------------------------------------------------------------*
006800* Felder mit konstantem Inhalt: Praefix K
006900*--------------------------------------------------------------------*
007000 01          KONSTANTE-FELDER.
007100     05      K-MODUL             PIC X(08)  VALUE "PANNAK0M".
007200     05      K-NAK-SPANNE        PIC 9V9(4) VALUE 13.3333.
007300     05      K-MIN-JE-GRAD       PIC 9(03)  COMP VALUE 120.
007400     05      K-MIN-PRO-TAG       PIC 9(04)  COMP VALUE 1440.
007500
007600*--------------------------------------------------------------------*
007700* Tabelle Nakshatram-Namen (27, Index 0 = Ashwini .. 26 = Revati)
007800*--------------------------------------------------------------------*
007900 01          NAKSHATRAM-NAMEN-LISTE.
008000     05  FILLER PIC X(15) VALUE "Ashwini        ".
008100     05  FILLER PIC X(15) VALUE "Bharani        ".
008200     05  FILLER PIC X(15) VALUE "Krittika       ".
008300     05  FILLER PIC X(15) VALUE "Rohini         ".
008400     05  FILLER PIC X(15) VALUE "Mrigashira     ".
008500     05  FILLER PIC X(15) VALUE "Ardra          ".
008600     05  FILLER PIC X(15) VALUE "Punarvasu      ".
008700     05  FILLER PIC X(15) VALUE "Pushya         ".
008800     05  FILLER PIC X(15) VALUE "Ashlesha       ".
008900     05  FILLER PIC X(15) VALUE "Magha          ".
009000     05  FILLER PIC X(15) VALUE "P.Phalguni     ".
009100     05  FILLER PIC X(15) VALUE "U.Phalguni     ".
009200     05  FILLER PIC X(15) VALUE "Hasta          ".
009300     05  FILLER PIC X(15) VALUE "Chitra         ".
009400     05  FILLER PIC X(15) VALUE "Swati          ".
009500     05  FILLER PIC X(15) VALUE "Vishakha       ".
009600     05  FILLER PIC X(15) VALUE "Anuradha       ".
009700     05  FILLER PIC X(15) VALUE "Jyeshtha       ".
009800     05  FILLER PIC X(15) VALUE "Mula           ".
009900     05  FILLER PIC X(15) VALUE "P.Ashadha      ".
010000     05  FILLER PIC X(15) VALUE "U.Ashadha      ".
010100     05  FILLER PIC X(15) VALUE "Shravana       ".
010200     05  FILLER PIC X(15) VALUE "Dhanishta      ".
010300     05  FILLER PIC X(15) VALUE "Shatabhisha    ".
010400     05  FILLER PIC X(15) VALUE "P.Bhadrapada   ".
010500     05  FILLER PIC X(15) VALUE "U.Bhadrapada   ".
010600     05  FILLER PIC X(15) VALUE "Revati         ".
010700 01          NAKSHATRAM-NAMEN-TAB REDEFINES NAKSHATRAM-NAMEN-LISTE.
010800     05      NAKSHATRAM-NAME     PIC X(15) OCCURS 27 TIMES
010900                                  INDEXED BY NAK-IX.
011000
011100*--------------------------------------------------------------------*
011200* Tabelle der 9 Herrscherplaneten - wiederholt sich alle 9 Haeuser
011300*--------------------------------------------------------------------*
011400 01          NAKSHATRAM-HERR-LISTE.
011500     05  FILLER PIC X(08) VALUE "Ketu    ".
011600     05  FILLER PIC X(08) VALUE "Venus   ".
011700     05  FILLER PIC X(08) VALUE "Sun     ".
011800     05  FILLER PIC X(08) VALUE "Moon    ".
011900     05  FILLER PIC X(08) VALUE "Mars    ".
012000     05  FILLER PIC X(08) VALUE "Rahu    ".
012100     05  FILLER PIC X(08) VALUE "Jupiter ".
012200     05  FILLER PIC X(08) VALUE "Saturn  ".
012300     05  FILLER PIC X(08) VALUE "Mercury ".
012400 01          NAKSHATRAM-HERR-TAB REDEFINES NAKSHATRAM-HERR-LISTE.
012500     05      NAKSHATRAM-HERR     PIC X(08) OCCURS 9 TIMES
012600                                  INDEXED BY HERR-IX.
012700
012800 LINKAGE SECTION.
012900 01          LINK-NAK-REC.
013000     05      LINK-NAK-MOON-LONG   PIC 9(03)V9(04).
013100     05      LINK-NAK-BASE-TIME   PIC 9(04).
013200     05      LINK-NAK-BASE-TIME-R REDEFINES LINK-NAK-BASE-TIME.
013300             10  LINK-NAK-BASE-HH PIC 9(02).
013400             10  LINK-NAK-BASE-MI PIC 9(02).
013500     05      LINK-NAK-NAME        PIC X(15).
013600     05      LINK-NAK-LORD        PIC X(08).
013700     05      LINK-NAK-END-TIME    PIC 9(04).
013800     05      LINK-NAK-END-TIME-R REDEFINES LINK-NAK-END-TIME.
013900             10  LINK-NAK-END-HH  PIC 9(02).
014000             10  LINK-NAK-END-MI  PIC 9(02).
014050     05      FILLER               PIC X(04).
014100
014200 PROCEDURE DIVISION USING LINK-NAK-REC.
014300
014400******************************************************************
014500* Steuerungs-Section
014600******************************************************************
014700 A100-STEUERUNG SECTION.
014800 A100-00.
014900     IF  SHOW-VERSION
015000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015100         EXIT PROGRAM
015200     END-IF
015300
015400     PERFORM S100-NAKSHATRAM-INDEX
015500     PERFORM S200-NAKSHATRAM-ENDZEIT
015600     EXIT PROGRAM
015700     .
015800 A100-99.
015900     EXIT.
016000
016100******************************************************************
016200* Nakshatram-Index und Herr aus der Mondlaenge
016300******************************************************************
016400 S100-NAKSHATRAM-INDEX SECTION.
016500 S100-00.
016600     DIVIDE LINK-NAK-MOON-LONG BY K-NAK-SPANNE
016700            GIVING C2-NAK-IX
016750     DIVIDE C2-NAK-IX BY 27 GIVING C2-MOD-QUOT
016760            REMAINDER C2-NAK-IX
016900     SET NAK-IX (C2-NAK-IX + 1) TO C2-NAK-IX
017000     MOVE NAKSHATRAM-NAME (NAK-IX + 1) TO LINK-NAK-NAME
017100
017150     DIVIDE C2-NAK-IX BY 9 GIVING C2-MOD-QUOT
017180            REMAINDER C2-HERR-IX
017300     SET HERR-IX (C2-HERR-IX + 1) TO C2-HERR-IX
017400     MOVE NAKSHATRAM-HERR (HERR-IX + 1) TO LINK-NAK-LORD
017500     .
017600 S100-99.
017700     EXIT.
017800
017900******************************************************************
018000* Endzeit-Ersatzformel: verbleibende Grad bis zur naechsten
018100* Nakshatram-Grenze / 0.5 Grad je Stunde, ab Basiszeit (Aufgang)
018200******************************************************************
018300 S200-NAKSHATRAM-ENDZEIT SECTION.
018400 S200-00.
018500     COMPUTE W-GRENZE-GRAD ROUNDED =
018600             (C2-NAK-IX + 1) * K-NAK-SPANNE
018700     IF  W-GRENZE-GRAD >= 360
018800         COMPUTE W-GRENZE-GRAD = W-GRENZE-GRAD - 360
018900     END-IF
019000
019100     COMPUTE W-REST-GRAD = W-GRENZE-GRAD - LINK-NAK-MOON-LONG
019200     IF  W-REST-GRAD < 0
019300         COMPUTE W-REST-GRAD = W-REST-GRAD + 360
019400     END-IF
019500
019600     COMPUTE C9-REST-MINUTEN =
019700             W-REST-GRAD * K-MIN-JE-GRAD
019800
019900     COMPUTE C4-BASIS-MINUTEN =
020000             (LINK-NAK-BASE-HH * 60) + LINK-NAK-BASE-MI
020100
020150     COMPUTE C4-SUMME-MINUTEN =
020160             C4-BASIS-MINUTEN + C9-REST-MINUTEN
020200     DIVIDE C4-SUMME-MINUTEN BY K-MIN-PRO-TAG
020250            GIVING C4-MOD-QUOT REMAINDER C4-END-MINUTEN
020500
020600     COMPUTE LINK-NAK-END-HH = C4-END-MINUTEN / 60
020650     DIVIDE C4-END-MINUTEN BY 60 GIVING C4-MOD-QUOT
020660            REMAINDER LINK-NAK-END-MI
020800     .
020900 S200-99.
021000     EXIT.
