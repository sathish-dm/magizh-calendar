000100****************************************************************
000200* PANREQ0C                                                      *
000300* Schnittstelle : Eingabesatz PANCHANGAM-ANFRAGE                *
000400* Verwendung    : COPY PANREQ0C.  (FD PANREQ-F in PANDRV0O)     *
000500*----------------------------------------------------------------*
000600* Ein Satz je Datum/Standort, fuer den ein Panchangam zu         *
000700* berechnen ist.  Astronomische Werte (Laenge Sonne/Mond,        *
000800* Sonnenauf-/-untergang) sind bereits vom vorgelagerten          *
000900* Ephemeriden-Schritt (nicht Bestandteil dieser Anwendung)       *
001000* ermittelt und werden hier nur noch klassifiziert.               *
001100*----------------------------------------------------------------*
001200* Aenderungen                                                    *
001300*-------|----------|-----|---------------------------------------*
001400* G.00.00|1988-03-07| kl  | Neuerstellung PANREQ0C              PC000001
001500*-------|----------|-----|---------------------------------------*
001600 01  PANREQ-RECORD.
001700     05  REQ-DATE                PIC 9(08).
001800*                                 Gregorianisches Datum CCYYMMDD
001900     05  REQ-DATE-R  REDEFINES REQ-DATE.
002000         10  REQ-DATE-CC         PIC 9(02).
002100         10  REQ-DATE-YY         PIC 9(02).
002200         10  REQ-DATE-MM         PIC 9(02).
002300         10  REQ-DATE-DD         PIC 9(02).
002400     05  REQ-WEEKDAY              PIC 9(01).
002500*                                 0=Sonntag ... 6=Samstag
002600     05  REQ-LATITUDE             PIC S9(03)V9(06).
002700     05  REQ-LONGITUDE            PIC S9(03)V9(06).
002800     05  REQ-SUN-LONGITUDE        PIC  9(03)V9(04).
002900     05  REQ-MOON-LONGITUDE       PIC  9(03)V9(04).
003000     05  REQ-SUNRISE-TIME         PIC  9(04).
003100     05  REQ-SUNRISE-TIME-R REDEFINES REQ-SUNRISE-TIME.
003200         10  REQ-SUNRISE-HH      PIC 9(02).
003300         10  REQ-SUNRISE-MI      PIC 9(02).
003400     05  REQ-SUNSET-TIME          PIC  9(04).
003500     05  REQ-SUNSET-TIME-R  REDEFINES REQ-SUNSET-TIME.
003600         10  REQ-SUNSET-HH       PIC 9(02).
003700         10  REQ-SUNSET-MI       PIC 9(02).
003800     05  FILLER                   PIC X(31).
