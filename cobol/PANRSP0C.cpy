000100****************************************************************
000200* PANRSP0C                                                      *
000300* Schnittstelle : Ausgabesatz PANCHANGAM-ANTWORT                *
000400* Verwendung    : COPY PANRSP0C.  (FD PANRSP-F in PANDRV0O)     *
000500*----------------------------------------------------------------*
000600* Ein Satz je gelesenem Anfragesatz, in Eingabereihenfolge        *
000700* geschrieben.  Fasst die Ergebnisse aller Rechenmodule           *
000800* (Kalender, Nakshatram, Thithi, Yogam, Karanam, Zeitfenster,     *
000900* Kostvorschrift) zu einem Antwortsatz zusammen.                  *
001000*----------------------------------------------------------------*
001100* Aenderungen                                                    *
001200*-------|----------|-----|---------------------------------------*
001300* G.00.00|1988-03-07| kl  | Neuerstellung PANRSP0C              PC000001
001400*-------|----------|-----|---------------------------------------*
001500 01  PANRSP-RECORD.
001600     05  RESP-DATE                PIC 9(08).
001700     05  RESP-DATE-R  REDEFINES RESP-DATE.
001800         10  RESP-DATE-CC        PIC 9(02).
001900         10  RESP-DATE-YY        PIC 9(02).
002000         10  RESP-DATE-MM        PIC 9(02).
002100         10  RESP-DATE-DD        PIC 9(02).
002200     05  RESP-KALENDER.
002300         10  RESP-TAMIL-MONTH    PIC X(10).
002400         10  RESP-TAMIL-DAY      PIC 9(02).
002500         10  RESP-TAMIL-YEAR     PIC X(12).
002600         10  RESP-TAMIL-WEEKDAY  PIC X(10).
002700     05  RESP-NAKSHATRAM.
002800         10  RESP-NAKSHATRAM-NAME PIC X(15).
002900         10  RESP-NAKSHATRAM-LORD PIC X(08).
003000         10  RESP-NAKSHATRAM-END  PIC 9(04).
003100         10  RESP-NAKSHATRAM-END-R REDEFINES RESP-NAKSHATRAM-END.
003200             15  RESP-NAKSH-END-HH PIC 9(02).
003300             15  RESP-NAKSH-END-MI PIC 9(02).
003400     05  RESP-THITHI.
003500         10  RESP-THITHI-NAME    PIC X(10).
003600         10  RESP-THITHI-PAKSHA  PIC X(07).
003700         10  RESP-THITHI-NUMBER  PIC 9(02).
003800     05  RESP-YOGAM.
003900         10  RESP-YOGAM-NAME     PIC X(12).
004000         10  RESP-YOGAM-TYPE     PIC X(12).
004100     05  RESP-KARANAM.
004200         10  RESP-KARANAM-NAME   PIC X(12).
004300         10  RESP-KARANAM-NUMBER PIC 9(02).
004400     05  RESP-ZEITFENSTER.
004500         10  RESP-RAHUKAALAM-START PIC 9(04).
004600         10  RESP-RAHUKAALAM-END   PIC 9(04).
004700         10  RESP-YAMAGANDAM-START PIC 9(04).
004800         10  RESP-YAMAGANDAM-END   PIC 9(04).
004900         10  RESP-KULIGAI-START    PIC 9(04).
005000         10  RESP-KULIGAI-END      PIC 9(04).
005100         10  RESP-NALLANERAM-1-START PIC 9(04).
005200         10  RESP-NALLANERAM-1-END   PIC 9(04).
005300         10  RESP-NALLANERAM-2-START PIC 9(04).
005400         10  RESP-NALLANERAM-2-END   PIC 9(04).
005500     05  RESP-GOWRI-COUNT          PIC 9(01).
005600     05  RESP-GOWRI-TAB OCCURS 8 TIMES
005700                        INDEXED BY RESP-GOWRI-IX.
005800         10  RESP-GOWRI-SEG-START  PIC 9(04).
005900         10  RESP-GOWRI-SEG-END    PIC 9(04).
006000     05  RESP-GOWRI-FLAT REDEFINES RESP-GOWRI-TAB
006100                        PIC X(64).
006200     05  RESP-KOSTVORSCHRIFT.
006300         10  RESP-FOOD-TYPE      PIC X(12).
006400         10  RESP-FOOD-MESSAGE   PIC X(40).
006500     05  FILLER                  PIC X(17).
