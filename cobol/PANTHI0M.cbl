000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANTHI0M.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-11.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2000-01-19                                PC000001
001600* Letzte Version   :: B.02.00
001700* Kurzbeschreibung :: Rechenmodul Thithi (Mondtag)
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-11| kl  | Neuerstellung: Winkeldifferenz, ThitPC000002
002500*        |          |     | Nummer, Shukla/Krishna, Sonderfaelle
002600*        |          |     | Pournami/Amavasai
002700* A.01.00|1992-07-04| LOR | Winkelnormalisierung ausgelagert nacPC000003
002800*        |          |     | S100, mehrfach benoetigt in S200/S300
002900* B.02.00|2000-01-19| kl  | Y2K: Modul unveraendert lauffaehig, PC000004
003000*        |          |     | Pruefvermerk Jahr-2000-Test bestanden
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Bildet aus der Winkeldifferenz Mond minus Sonne (normalisiert auf
003700* 0 bis 360 Grad, Spanne 12 Grad je Thithi) die laufende Thithi-Nummer
003800* (1-30), die Mondphase (Shukla = zunehmend, Krishna = abnehmend) und
003900* den Thithi-Namen; erkennt die Sonderthithis Pournami (Vollmond) und
004000* Amavasai (Neumond). Das Endwinkel/Endzeit-Ersatzverfahren aus dem
004100* Original (vgl. PANNAK0M) wird intern mitgefuehrt, hat hier jedoch
004200* keine Auswirkung auf den Ausgabesatz, da die Schnittstelle
004300* PANRSP0C keine Thithi-Endzeit vorsieht.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------------*
005600* Comp-Felder: Praefix Cn
005700*--------------------------------------------------------------------*
005800 01          COMP-FELDER.
005900     05      C2-THITHI-NR        PIC S9(02) COMP.
006000     05      C2-LOKAL-NR         PIC S9(02) COMP.
006400     05      C1-EKADASI-SW       PIC 9      COMP.
006500          88 EKADASI-HEUTE                  VALUE 1.
006600          88 KEIN-EKADASI                   VALUE 0.
006700
006710*--------------------------------------------------------------------*
006720* Arbeitsfelder: Praefix W (Winkelwerte, nicht gepackt gefuehrt)
006730*--------------------------------------------------------------------*
006740 01          WORK-FELDER.
006750     05      W-WINKEL            PIC S9(03)V9(04).
006760     05      W-END-WINKEL        PIC S9(03)V9(04).
006770     05      W-WINKEL-DIFF       PIC S9(03)V9(04).
006780
006800*--------------------------------------------------------------------*
006900* Felder mit konstantem Inhalt: Praefix K
007000*--------------------------------------------------------------------*
007100 01          KONSTANTE-FELDER.
007200     05      K-MODUL             PIC X(08)  VALUE "PANTHI0M".
007300     05      K-THI-SPANNE        PIC 9(02)  VALUE 12.
007400     05      K-VOLLKREIS         PIC 9(03)  VALUE 360.
007500
007600*--------------------------------------------------------------------*
007700* Tabelle Thithi-Namen (14, Index 0 = Prathama .. 13 = Chaturdasi)
007800*--------------------------------------------------------------------*
007900 01          THITHI-NAMEN-LISTE.
008000     05  FILLER PIC X(10) VALUE "Prathama  ".
008100     05  FILLER PIC X(10) VALUE "Dwitiya   ".
008200     05  FILLER PIC X(10) VALUE "Tritiya   ".
008300     05  FILLER PIC X(10) VALUE "Chaturthi ".
008400     05  FILLER PIC X(10) VALUE "Panchami  ".
008500     05  FILLER PIC X(10) VALUE "Shashthi  ".
008600     05  FILLER PIC X(10) VALUE "Saptami   ".
008700     05  FILLER PIC X(10) VALUE "Ashtami   ".
008800     05  FILLER PIC X(10) VALUE "Navami    ".
008900     05  FILLER PIC X(10) VALUE "Dashami   ".
009000     05  FILLER PIC X(10) VALUE "Ekadasi   ".
009100     05  FILLER PIC X(10) VALUE "Dwadashi  ".
009200     05  FILLER PIC X(10) VALUE "Trayodashi".
009300     05  FILLER PIC X(10) VALUE "Chaturdasi".
009400 01          THITHI-NAMEN-TAB REDEFINES THITHI-NAMEN-LISTE.
009500     05      THITHI-NAME         PIC X(10) OCCURS 14 TIMES
009600                                  INDEXED BY THI-IX.
009700
009800 LINKAGE SECTION.
009900 01          LINK-THI-REC.
010000     05      LINK-THI-SUN-LONG    PIC 9(03)V9(04).
010010     05      LINK-THI-SUN-LONG-R REDEFINES LINK-THI-SUN-LONG.
010020        10   LINK-THI-SUN-GRAD    PIC 9(03).
010030        10   LINK-THI-SUN-BRUCH   PIC 9(04).
010100     05      LINK-THI-MOON-LONG   PIC 9(03)V9(04).
010110     05      LINK-THI-MOON-LONG-R REDEFINES LINK-THI-MOON-LONG.
010120        10   LINK-THI-MOON-GRAD   PIC 9(03).
010130        10   LINK-THI-MOON-BRUCH  PIC 9(04).
010200     05      LINK-THI-NAME        PIC X(10).
010300     05      LINK-THI-PAKSHA      PIC X(07).
010400     05      LINK-THI-NUMBER      PIC 9(02).
010450     05      FILLER               PIC X(04).
010500
010600 PROCEDURE DIVISION USING LINK-THI-REC.
010700
010800******************************************************************
010900* Steuerungs-Section
011000******************************************************************
011100 A100-STEUERUNG SECTION.
011200 A100-00.
011300     IF  SHOW-VERSION
011400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011500         EXIT PROGRAM
011600     END-IF
011700
011800     PERFORM S100-WINKEL-DIFF
011900     PERFORM S200-THITHI-NUMMER
012000     PERFORM S300-THITHI-ENDWINKEL
012100     EXIT PROGRAM
012200     .
012300 A100-99.
012400     EXIT.
012500
012600******************************************************************
012700* Winkeldifferenz Mond - Sonne, normalisiert auf 0 - 359.9999
012800******************************************************************
012900 S100-WINKEL-DIFF SECTION.
013000 S100-00.
013100     COMPUTE W-WINKEL = LINK-THI-MOON-LONG - LINK-THI-SUN-LONG
013200     PERFORM U100-WINKEL-NORMALISIEREN
013300     .
013400 S100-99.
013500     EXIT.
013600
013700******************************************************************
013800* Thithi-Nummer (1-30), Paksha und Name inkl. Sonderfaelle
013900******************************************************************
014000 S200-THITHI-NUMMER SECTION.
014100 S200-00.
014200     DIVIDE W-WINKEL BY K-THI-SPANNE GIVING C2-THITHI-NR
014300     ADD 1 TO C2-THITHI-NR
014400     IF  C2-THITHI-NR > 30
014500         MOVE 30 TO C2-THITHI-NR
014600     END-IF
014700     MOVE C2-THITHI-NR TO LINK-THI-NUMBER
014800
014900     SET KEIN-EKADASI TO TRUE
015000     EVALUATE TRUE
015100         WHEN C2-THITHI-NR = 15
015200             MOVE "SHUKLA " TO LINK-THI-PAKSHA
015300             MOVE "Pournami" TO LINK-THI-NAME
015400         WHEN C2-THITHI-NR = 30
015500             MOVE "KRISHNA" TO LINK-THI-PAKSHA
015600             MOVE "Amavasai" TO LINK-THI-NAME
015700         WHEN C2-THITHI-NR <= 14
015800             MOVE "SHUKLA " TO LINK-THI-PAKSHA
015900             SET THI-IX (C2-THITHI-NR) TO C2-THITHI-NR
016000             MOVE THITHI-NAME (THI-IX) TO LINK-THI-NAME
016100         WHEN OTHER
016200             MOVE "KRISHNA" TO LINK-THI-PAKSHA
016300             COMPUTE C2-LOKAL-NR = C2-THITHI-NR - 15
016400             SET THI-IX (C2-LOKAL-NR) TO C2-LOKAL-NR
016500             MOVE THITHI-NAME (THI-IX) TO LINK-THI-NAME
016600     END-EVALUATE
016700
016800     IF  C2-THITHI-NR = 11 OR C2-THITHI-NR = 26
016900         SET EKADASI-HEUTE TO TRUE
017000     END-IF
017100     .
017200 S200-99.
017300     EXIT.
017400
017500******************************************************************
017600* Endwinkel und (intern) Winkelabstand bis Thithi-Ende, gekappt
017700* bei 12 Grad - nur intern mitgefuehrt, keine Ausgabe im Satz
017800******************************************************************
017900 S300-THITHI-ENDWINKEL SECTION.
018000 S300-00.
018100     COMPUTE W-END-WINKEL = C2-THITHI-NR * K-THI-SPANNE
018200     IF  W-END-WINKEL >= K-VOLLKREIS
018300         COMPUTE W-END-WINKEL = W-END-WINKEL - K-VOLLKREIS
018400     END-IF
018500
018600     COMPUTE W-WINKEL-DIFF = W-END-WINKEL - W-WINKEL
018700     IF  W-WINKEL-DIFF < 0
018800         COMPUTE W-WINKEL-DIFF = W-WINKEL-DIFF + K-VOLLKREIS
018900     END-IF
019000     IF  W-WINKEL-DIFF > K-THI-SPANNE
019100         MOVE K-THI-SPANNE TO W-WINKEL-DIFF
019200     END-IF
019300     .
019400 S300-99.
019500     EXIT.
019600
019700******************************************************************
019800* Hilfsroutine: Winkelnormalisierung auf 0 - 359.9999 Grad
019900******************************************************************
020000 U100-WINKEL-NORMALISIEREN SECTION.
020100 U100-00.
020200     IF  W-WINKEL < 0
020300         COMPUTE W-WINKEL = W-WINKEL + K-VOLLKREIS
020400     END-IF
020500     IF  W-WINKEL >= K-VOLLKREIS
020600         COMPUTE W-WINKEL = W-WINKEL - K-VOLLKREIS
020700     END-IF
020800     .
020900 U100-99.
021000     EXIT.
