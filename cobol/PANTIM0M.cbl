000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANTIM0M.
000800 AUTHOR.         K. LEHNER.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-21.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2001-05-09                                PC000001
001600* Letzte Version   :: C.03.00
001700* Kurzbeschreibung :: Rechenmodul Zeitfenster (Rahukaalam,
001800*                     Yamagandam, Kuligai, Nalla Neram, Gowri)
001900* Auftrag          :: PANCHANGAM-1
002000*
002100* Aenderungen
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500* A.00.00|1988-03-21| kl  | Neuerstellung: Segmentlaenge, Rahu- PC000002
002600*        |          |     | kaalam/Yamagandam/Kuligai
002700* A.01.00|1990-11-19| LOR | Nalla-Neram-Zeitmuster ergaenzt inklPC000003
002800*        |          |     | Kappung auf Sonnenauf-/-untergang
002900* B.02.00|1996-04-03| kl  | Aufruf des neuen Moduls PANGOW0M fuePC000004
003000*        |          |     | Gowri Nalla Neram ergaenzt (bisher
003100*        |          |     | eigenstaendig, jetzt ausgelagert)
003200* B.02.10|1998-07-27| kl  | Y2K: keine Jahresfelder betroffen, oPC000005
003300* C.03.00|2001-05-09| kl  | Uebergabe Gowri-Tabelle jetzt ueber PC000006
003400*        |          |     | Flat-REDEFINES statt Einzelfeldschleife
003500*        |          |     | (Ticket PANCH-131)
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* Teilt die Tageslichtdauer in 8 gleiche Segmente und ermittelt
004200* daraus Rahukaalam, Yamagandam und Kuligai (je ein wochentags-
004300* abhaengiges Segment), sowie Nalla Neram (festes wochentags-
004400* abhaengiges Uhrzeit-Zeitfenstermuster, gekappt auf Sonnenauf-
004500* und -untergang). Ruft PANGOW0M fuer die Gowri-Nalla-Neram-
004600* Segmente derselben Tageslicht-Achtelung auf.
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------------*
005900* Comp-Felder: Praefix Cn
006000*--------------------------------------------------------------------*
006100 01          COMP-FELDER.
006200     05      C4-AUFGANG-MIN      PIC S9(04) COMP.
006300     05      C4-UNTERGANG-MIN    PIC S9(04) COMP.
006400     05      C4-TAGESLICHT-MIN   PIC S9(04) COMP.
006500     05      C4-SEGMENT-MIN      PIC S9(04) COMP.
006600     05      C2-SEGMENT-NR       PIC S9(02) COMP.
006700     05      C4-START-MIN        PIC S9(04) COMP.
006800     05      C4-END-MIN          PIC S9(04) COMP.
006900     05      C2-WOTAG-IX1        PIC S9(02) COMP.
006950     05      C4-MOD-QUOT         PIC S9(04) COMP.
006960     05      C4-MOD-REST         PIC S9(04) COMP.
007000
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400 01          KONSTANTE-FELDER.
007500     05      K-MODUL             PIC X(08)  VALUE "PANTIM0M".
007600     05      K-SEGMENTE-JE-TAG   PIC 9(01)  VALUE 8.
007700
007800*--------------------------------------------------------------------*
007900* Tabellen Segmentnummer je Wochentag (Sonntag=1 .. Samstag=7)
008000*--------------------------------------------------------------------*
008100 01          RAHU-SEGMENT-LISTE.
008200     05  FILLER PIC 9(01) VALUE 8.
008300     05  FILLER PIC 9(01) VALUE 2.
008400     05  FILLER PIC 9(01) VALUE 7.
008500     05  FILLER PIC 9(01) VALUE 5.
008600     05  FILLER PIC 9(01) VALUE 6.
008700     05  FILLER PIC 9(01) VALUE 4.
008800     05  FILLER PIC 9(01) VALUE 3.
008900 01          RAHU-SEGMENT-TAB REDEFINES RAHU-SEGMENT-LISTE.
009000     05      RAHU-SEGMENT        PIC 9(01) OCCURS 7 TIMES
009100                                  INDEXED BY RAHU-IX.
009200
009300 01          YAMA-SEGMENT-LISTE.
009400     05  FILLER PIC 9(01) VALUE 5.
009500     05  FILLER PIC 9(01) VALUE 4.
009600     05  FILLER PIC 9(01) VALUE 3.
009700     05  FILLER PIC 9(01) VALUE 2.
009800     05  FILLER PIC 9(01) VALUE 1.
009900     05  FILLER PIC 9(01) VALUE 7.
010000     05  FILLER PIC 9(01) VALUE 6.
010100 01          YAMA-SEGMENT-TAB REDEFINES YAMA-SEGMENT-LISTE.
010200     05      YAMA-SEGMENT        PIC 9(01) OCCURS 7 TIMES
010300                                  INDEXED BY YAMA-IX.
010400
010500 01          KULI-SEGMENT-LISTE.
010600     05  FILLER PIC 9(01) VALUE 7.
010700     05  FILLER PIC 9(01) VALUE 6.
010800     05  FILLER PIC 9(01) VALUE 5.
010900     05  FILLER PIC 9(01) VALUE 4.
011000     05  FILLER PIC 9(01) VALUE 3.
011100     05  FILLER PIC 9(01) VALUE 2.
011200     05  FILLER PIC 9(01) VALUE 1.
011300 01          KULI-SEGMENT-TAB REDEFINES KULI-SEGMENT-LISTE.
011400     05      KULI-SEGMENT        PIC 9(01) OCCURS 7 TIMES
011500                                  INDEXED BY KULI-IX.
011600
011700*--------------------------------------------------------------------*
011800* Tabelle Nalla-Neram-Uhrzeitmuster, 7 Wochentage (Sonntag=1) x
011900* 4 Uhrzeitpaare (Morgen-Anfang, Morgen-Ende, Abend-Anfang, Abend-
012000* Ende), je Paar Stunde/Minute
012100*--------------------------------------------------------------------*
012200 01          NALLANERAM-ZEIT-LISTE.
012300     05  FILLER PIC 9(16) VALUE 0730090015001630.
012400     05  FILLER PIC 9(16) VALUE 0600073014301600.
012500     05  FILLER PIC 9(16) VALUE 1200133018001930.
012600     05  FILLER PIC 9(16) VALUE 0900103015001630.
012700     05  FILLER PIC 9(16) VALUE 0730090013301500.
012800     05  FILLER PIC 9(16) VALUE 0900103015001630.
012900     05  FILLER PIC 9(16) VALUE 0600073013301500.
013000 01          NALLANERAM-ZEIT-TAB REDEFINES NALLANERAM-ZEIT-LISTE.
013100     05      NALLANERAM-ZEILE OCCURS 7 TIMES
013200                                  INDEXED BY NN-WOTAG-IX.
013300             10  NN-MORGEN-START  PIC 9(04).
013400             10  NN-MORGEN-START-R REDEFINES NN-MORGEN-START.
013500                 15  NN-M-START-HH PIC 9(02).
013600                 15  NN-M-START-MI PIC 9(02).
013700             10  NN-MORGEN-END    PIC 9(04).
013800             10  NN-MORGEN-END-R REDEFINES NN-MORGEN-END.
013900                 15  NN-M-END-HH   PIC 9(02).
014000                 15  NN-M-END-MI   PIC 9(02).
014100             10  NN-ABEND-START   PIC 9(04).
014200             10  NN-ABEND-START-R REDEFINES NN-ABEND-START.
014300                 15  NN-A-START-HH PIC 9(02).
014400                 15  NN-A-START-MI PIC 9(02).
014500             10  NN-ABEND-END     PIC 9(04).
014600             10  NN-ABEND-END-R REDEFINES NN-ABEND-END.
014700                 15  NN-A-END-HH   PIC 9(02).
014800                 15  NN-A-END-MI   PIC 9(02).
014900
015000*--------------------------------------------------------------------*
015100* Uebergabebereich fuer den Aufruf PANGOW0M (Gowri Nalla Neram)
015200*--------------------------------------------------------------------*
015300 01          W-GOW-REC.
015400     05      W-GOW-WEEKDAY        PIC 9(01).
015500     05      W-GOW-SUNRISE        PIC 9(04).
015600     05      W-GOW-SEGMENT        PIC 9(04).
015700     05      W-GOW-COUNT          PIC 9(01).
015800     05      W-GOW-TAB OCCURS 8 TIMES
015900                        INDEXED BY W-GOW-IX.
016000             10  W-GOW-START      PIC 9(04).
016100             10  W-GOW-END        PIC 9(04).
016200     05      W-GOW-FLAT REDEFINES W-GOW-TAB PIC X(64).
016250     05      FILLER               PIC X(04).
016300
016400 LINKAGE SECTION.
016500 01          LINK-TIM-REC.
016600     05      LINK-TIM-WEEKDAY     PIC 9(01).
016700     05      LINK-TIM-SUNRISE     PIC 9(04).
016800     05      LINK-TIM-SUNRISE-R REDEFINES LINK-TIM-SUNRISE.
016900             10  LINK-TIM-SR-HH   PIC 9(02).
017000             10  LINK-TIM-SR-MI   PIC 9(02).
017100     05      LINK-TIM-SUNSET      PIC 9(04).
017200     05      LINK-TIM-SUNSET-R REDEFINES LINK-TIM-SUNSET.
017300             10  LINK-TIM-SS-HH   PIC 9(02).
017400             10  LINK-TIM-SS-MI   PIC 9(02).
017500     05      LINK-TIM-RAHU-START  PIC 9(04).
017600     05      LINK-TIM-RAHU-START-R REDEFINES LINK-TIM-RAHU-START.
017700             10  LINK-TIM-RAHU-START-HH PIC 9(02).
017800             10  LINK-TIM-RAHU-START-MI PIC 9(02).
017900     05      LINK-TIM-RAHU-END    PIC 9(04).
018000     05      LINK-TIM-RAHU-END-R REDEFINES LINK-TIM-RAHU-END.
018100             10  LINK-TIM-RAHU-END-HH PIC 9(02).
018200             10  LINK-TIM-RAHU-END-MI PIC 9(02).
018300     05      LINK-TIM-YAMA-START  PIC 9(04).
018400     05      LINK-TIM-YAMA-START-R REDEFINES LINK-TIM-YAMA-START.
018500             10  LINK-TIM-YAMA-START-HH PIC 9(02).
018600             10  LINK-TIM-YAMA-START-MI PIC 9(02).
018700     05      LINK-TIM-YAMA-END    PIC 9(04).
018800     05      LINK-TIM-YAMA-END-R REDEFINES LINK-TIM-YAMA-END.
018900             10  LINK-TIM-YAMA-END-HH PIC 9(02).
019000             10  LINK-TIM-YAMA-END-MI PIC 9(02).
019100     05      LINK-TIM-KULI-START  PIC 9(04).
019200     05      LINK-TIM-KULI-START-R REDEFINES LINK-TIM-KULI-START.
019300             10  LINK-TIM-KULI-START-HH PIC 9(02).
019400             10  LINK-TIM-KULI-START-MI PIC 9(02).
019500     05      LINK-TIM-KULI-END    PIC 9(04).
019600     05      LINK-TIM-KULI-END-R REDEFINES LINK-TIM-KULI-END.
019700             10  LINK-TIM-KULI-END-HH PIC 9(02).
019800             10  LINK-TIM-KULI-END-MI PIC 9(02).
019900     05      LINK-TIM-NN1-START   PIC 9(04).
020000     05      LINK-TIM-NN1-END     PIC 9(04).
020100     05      LINK-TIM-NN2-START   PIC 9(04).
020200     05      LINK-TIM-NN2-END     PIC 9(04).
020300     05      LINK-TIM-GOWRI-COUNT PIC 9(01).
020400     05      LINK-TIM-GOWRI-TAB OCCURS 8 TIMES
020500                        INDEXED BY LINK-TIM-GOWRI-IX.
020600             10  LINK-TIM-GOWRI-START PIC 9(04).
020700             10  LINK-TIM-GOWRI-END   PIC 9(04).
020800     05      LINK-TIM-GOWRI-FLAT REDEFINES LINK-TIM-GOWRI-TAB
020900                        PIC X(64).
020950     05      FILLER               PIC X(04).
021000
021100 PROCEDURE DIVISION USING LINK-TIM-REC.
021200
021300******************************************************************
021400* Steuerungs-Section
021500******************************************************************
021600 A100-STEUERUNG SECTION.
021700 A100-00.
021800     IF  SHOW-VERSION
021900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
022000         EXIT PROGRAM
022100     END-IF
022200
022300     PERFORM S100-SEGMENTLAENGE
022400     PERFORM S110-RAHUKAALAM
022500     PERFORM S120-YAMAGANDAM
022600     PERFORM S130-KULIGAI
022700     PERFORM S150-GOWRI-RUFEN
022800     PERFORM S200-NALLANERAM
022900     EXIT PROGRAM
023000     .
023100 A100-99.
023200     EXIT.
023300
023400******************************************************************
023500* Tageslicht in Minuten und Segmentlaenge (Tageslicht / 8)
023600******************************************************************
023700 S100-SEGMENTLAENGE SECTION.
023800 S100-00.
023900     COMPUTE C4-AUFGANG-MIN =
024000             (LINK-TIM-SR-HH * 60) + LINK-TIM-SR-MI
024100     COMPUTE C4-UNTERGANG-MIN =
024200             (LINK-TIM-SS-HH * 60) + LINK-TIM-SS-MI
024300     COMPUTE C4-TAGESLICHT-MIN =
024400             C4-UNTERGANG-MIN - C4-AUFGANG-MIN
024500     DIVIDE C4-TAGESLICHT-MIN BY K-SEGMENTE-JE-TAG
024600            GIVING C4-SEGMENT-MIN
024700
024800     COMPUTE C2-WOTAG-IX1 = LINK-TIM-WEEKDAY + 1
024900     .
025000 S100-99.
025100     EXIT.
025200
025300******************************************************************
025400* Rahukaalam-Zeitfenster
025500******************************************************************
025600 S110-RAHUKAALAM SECTION.
025700 S110-00.
025800     SET RAHU-IX (C2-WOTAG-IX1) TO C2-WOTAG-IX1
025900     MOVE RAHU-SEGMENT (RAHU-IX) TO C2-SEGMENT-NR
026000     PERFORM U100-SEGMENTFENSTER
026100     COMPUTE LINK-TIM-RAHU-START-HH = C4-START-MIN / 60
026200     DIVIDE C4-START-MIN BY 60 GIVING C4-MOD-QUOT
026250            REMAINDER LINK-TIM-RAHU-START-MI
026400     COMPUTE LINK-TIM-RAHU-END-HH   = C4-END-MIN / 60
026500     DIVIDE C4-END-MIN BY 60 GIVING C4-MOD-QUOT
026550            REMAINDER LINK-TIM-RAHU-END-MI
026700     .
026800 S110-99.
026900     EXIT.
027000
027100******************************************************************
027200* Yamagandam-Zeitfenster
027300******************************************************************
027400 S120-YAMAGANDAM SECTION.
027500 S120-00.
027600     SET YAMA-IX (C2-WOTAG-IX1) TO C2-WOTAG-IX1
027700     MOVE YAMA-SEGMENT (YAMA-IX) TO C2-SEGMENT-NR
027800     PERFORM U100-SEGMENTFENSTER
027900     COMPUTE LINK-TIM-YAMA-START-HH = C4-START-MIN / 60
028000     DIVIDE C4-START-MIN BY 60 GIVING C4-MOD-QUOT
028050            REMAINDER LINK-TIM-YAMA-START-MI
028200     COMPUTE LINK-TIM-YAMA-END-HH   = C4-END-MIN / 60
028300     DIVIDE C4-END-MIN BY 60 GIVING C4-MOD-QUOT
028350            REMAINDER LINK-TIM-YAMA-END-MI
028500     .
028600 S120-99.
028700     EXIT.
028800
028900******************************************************************
029000* Kuligai-Zeitfenster
029100******************************************************************
029200 S130-KULIGAI SECTION.
029300 S130-00.
029400     SET KULI-IX (C2-WOTAG-IX1) TO C2-WOTAG-IX1
029500     MOVE KULI-SEGMENT (KULI-IX) TO C2-SEGMENT-NR
029600     PERFORM U100-SEGMENTFENSTER
029700     COMPUTE LINK-TIM-KULI-START-HH = C4-START-MIN / 60
029800     DIVIDE C4-START-MIN BY 60 GIVING C4-MOD-QUOT
029850            REMAINDER LINK-TIM-KULI-START-MI
030000     COMPUTE LINK-TIM-KULI-END-HH   = C4-END-MIN / 60
030100     DIVIDE C4-END-MIN BY 60 GIVING C4-MOD-QUOT
030150            REMAINDER LINK-TIM-KULI-END-MI
030300     .
030400 S130-99.
030500     EXIT.
030600
030700******************************************************************
030800* Ruft PANGOW0M fuer die Gowri-Nalla-Neram-Segmente und uebernimmt
030900* Anzahl und Tabelle unveraendert (Flat-REDEFINES, keine Schleife)
031000******************************************************************
031100 S150-GOWRI-RUFEN SECTION.
031200 S150-00.
031300     MOVE LINK-TIM-WEEKDAY        TO W-GOW-WEEKDAY
031400     MOVE LINK-TIM-SUNRISE        TO W-GOW-SUNRISE
031500     MOVE C4-SEGMENT-MIN          TO W-GOW-SEGMENT
031600
031700     CALL "PANGOW0M" USING W-GOW-REC
031800
031900     MOVE W-GOW-COUNT             TO LINK-TIM-GOWRI-COUNT
032000     MOVE W-GOW-FLAT              TO LINK-TIM-GOWRI-FLAT
032100     .
032200 S150-99.
032300     EXIT.
032400
032500******************************************************************
032600* Nalla Neram: festes Uhrzeitmuster, gekappt auf Sonnenauf-/unter-
032700* gang; Fenster nur melden, wenn nach Kappung Anfang < Ende
032800******************************************************************
032900 S200-NALLANERAM SECTION.
033000 S200-00.
033100     SET NN-WOTAG-IX (C2-WOTAG-IX1) TO C2-WOTAG-IX1
033200
033300*    Morgenfenster: Anfang hoch auf Aufgang, Ende runter auf
033400*    Untergang kappen
033500     COMPUTE C4-START-MIN =
033600             (NN-M-START-HH (NN-WOTAG-IX) * 60) +
033700              NN-M-START-MI (NN-WOTAG-IX)
033800     IF  C4-START-MIN < C4-AUFGANG-MIN
033900         MOVE C4-AUFGANG-MIN TO C4-START-MIN
034000     END-IF
034100
034200     COMPUTE C4-END-MIN =
034300             (NN-M-END-HH (NN-WOTAG-IX) * 60) +
034400              NN-M-END-MI (NN-WOTAG-IX)
034500     IF  C4-END-MIN > C4-UNTERGANG-MIN
034600         MOVE C4-UNTERGANG-MIN TO C4-END-MIN
034700     END-IF
034800
034900     IF  C4-START-MIN < C4-END-MIN
034950         DIVIDE C4-START-MIN BY 60 GIVING C4-MOD-QUOT
034960                REMAINDER C4-MOD-REST
035000         COMPUTE LINK-TIM-NN1-START = (C4-MOD-QUOT * 100) + C4-MOD-REST
035050         DIVIDE C4-END-MIN BY 60 GIVING C4-MOD-QUOT
035060                REMAINDER C4-MOD-REST
035200         COMPUTE LINK-TIM-NN1-END   = (C4-MOD-QUOT * 100) + C4-MOD-REST
035400     ELSE
035500         MOVE 0 TO LINK-TIM-NN1-START
035600         MOVE 0 TO LINK-TIM-NN1-END
035700     END-IF
035800
035900*    Abendfenster: Ende runter auf Untergang kappen
036000     COMPUTE C4-START-MIN =
036100             (NN-A-START-HH (NN-WOTAG-IX) * 60) +
036200              NN-A-START-MI (NN-WOTAG-IX)
036300
036400     COMPUTE C4-END-MIN =
036500             (NN-A-END-HH (NN-WOTAG-IX) * 60) +
036600              NN-A-END-MI (NN-WOTAG-IX)
036700     IF  C4-END-MIN > C4-UNTERGANG-MIN
036800         MOVE C4-UNTERGANG-MIN TO C4-END-MIN
036900     END-IF
037000
037100     IF  C4-START-MIN < C4-END-MIN
037150         DIVIDE C4-START-MIN BY 60 GIVING C4-MOD-QUOT
037160                REMAINDER C4-MOD-REST
037200         COMPUTE LINK-TIM-NN2-START = (C4-MOD-QUOT * 100) + C4-MOD-REST
037250         DIVIDE C4-END-MIN BY 60 GIVING C4-MOD-QUOT
037260                REMAINDER C4-MOD-REST
037500         COMPUTE LINK-TIM-NN2-END   = (C4-MOD-QUOT * 100) + C4-MOD-REST
037600     ELSE
037700         MOVE 0 TO LINK-TIM-NN2-START
037800         MOVE 0 TO LINK-TIM-NN2-END
037900     END-IF
038000     .
038100 S200-99.
038200     EXIT.
038300
038400******************************************************************
038500* Hilfsroutine: berechnet Start-/Endminute eines Segmentes
038600* (C2-SEGMENT-NR, 1-8) relativ zum Sonnenaufgang
038700******************************************************************
038800 U100-SEGMENTFENSTER SECTION.
038900 U100-00.
039000     COMPUTE C4-START-MIN =
039100             C4-AUFGANG-MIN + C4-SEGMENT-MIN * (C2-SEGMENT-NR - 1)
039200     COMPUTE C4-END-MIN = C4-START-MIN + C4-SEGMENT-MIN
039300     .
039400 U100-99.
039500     EXIT.
