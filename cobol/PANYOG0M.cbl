000100****************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                      *
000400*                                                                *
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. PANYOG0M.
000800 AUTHOR.         B. WEISS.
000900 INSTALLATION.   WSOFT RECHENZENTRUM STUTTGART.
001000 DATE-WRITTEN.   1988-03-14.
001100 DATE-COMPILED.
001200 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2000-08-07                                PC000001
001600* Letzte Version   :: A.03.00
001700* Kurzbeschreibung :: Rechenmodul Yogam
001800* Auftrag          :: PANCHANGAM-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers. | Datum    | von | Kommentar                             *
002300*-------|----------|-----|---------------------------------------*
002400* A.00.00|1988-03-14| bw  | Neuerstellung: Yogam-Index aus SonnePC000002
002500*        |          |     | plus Mond, Namens-/Typtabelle
002600* A.01.00|1994-11-02| LOR | Typtabelle korrigiert (Vajra faelschPC000003
002700*        |          |     | lich als INAUSPICIOUS gefuehrt, muss
002800*        |          |     | NEUTRAL sein lt. Fachbereich)
002900* A.02.00|1998-09-21| kl  | Y2K: keine datumsabhaengige Logik inPC000004
003000*        |          |     | diesem Modul, Pruefvermerk o.B.
003010* A.03.00|2000-08-07| kl  | Grenzfall Summe = 360 Grad jetzt    PC000005
003020*        |          |     | korrekt auf Yogam-Index 0 (statt 27)
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* Addiert Sonnen- und Mondlaenge, normalisiert auf 0-360 Grad, und
003700* bildet daraus den Yogam-Index (Spanne 13 Grad 20', 27 Kombina-
003800* tionen). Liefert Namen und Guenstigkeits-Typ (AUSPICIOUS,
003900* INAUSPICIOUS oder - einzig bei Vajra - NEUTRAL) aus festen Listen.
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     SWITCH-15 IS ANZEIGE-VERSION
004700         ON STATUS IS SHOW-VERSION.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*--------------------------------------------------------------------*
005200* Comp-Felder: Praefix Cn
005300*--------------------------------------------------------------------*
005400 01          COMP-FELDER.
005500     05      C2-YOG-IX           PIC S9(02) COMP.
005550     05      C2-MOD-QUOT         PIC S9(02) COMP.
005700
005710*--------------------------------------------------------------------*
005720* Arbeitsfelder: Praefix W (Winkelwerte, nicht gepackt gefuehrt)
005730*--------------------------------------------------------------------*
005740 01          WORK-FELDER.
005750     05      W-SUMME             PIC S9(03)V9(04).
005760
005800*--------------------------------------------------------------------*
005900* Felder mit konstantem Inhalt: Praefix K
006000*--------------------------------------------------------------------*
006100 01          KONSTANTE-FELDER.
006200     05      K-MODUL             PIC X(08)  VALUE "PANYOG0M".
006300     05      K-YOG-SPANNE        PIC 9V9(4) VALUE 13.3333.
006400     05      K-VOLLKREIS         PIC 9(03)  VALUE 360.
006500     05      K-VAJRA-IX           PIC 9(02) VALUE 14.
006600
006700*--------------------------------------------------------------------*
006800* Tabelle Yogam-Namen (27, Index 0 = Vishkambha .. 26 = Vaidhriti)
006900*--------------------------------------------------------------------*
007000 01          YOGAM-NAMEN-LISTE.
007100     05  FILLER PIC X(12) VALUE "Vishkambha  ".
007200     05  FILLER PIC X(12) VALUE "Priti       ".
007300     05  FILLER PIC X(12) VALUE "Ayushman    ".
007400     05  FILLER PIC X(12) VALUE "Saubhagya   ".
007500     05  FILLER PIC X(12) VALUE "Shobhana    ".
007600     05  FILLER PIC X(12) VALUE "Atiganda    ".
007700     05  FILLER PIC X(12) VALUE "Sukarman    ".
007800     05  FILLER PIC X(12) VALUE "Dhriti      ".
007900     05  FILLER PIC X(12) VALUE "Shula       ".
008000     05  FILLER PIC X(12) VALUE "Ganda       ".
008100     05  FILLER PIC X(12) VALUE "Vriddhi     ".
008200     05  FILLER PIC X(12) VALUE "Dhruva      ".
008300     05  FILLER PIC X(12) VALUE "Vyaghata    ".
008400     05  FILLER PIC X(12) VALUE "Harshana    ".
008500     05  FILLER PIC X(12) VALUE "Vajra       ".
008600     05  FILLER PIC X(12) VALUE "Siddhi      ".
008700     05  FILLER PIC X(12) VALUE "Vyatipata   ".
008800     05  FILLER PIC X(12) VALUE "Variyana    ".
008900     05  FILLER PIC X(12) VALUE "Parigha     ".
009000     05  FILLER PIC X(12) VALUE "Shiva       ".
009100     05  FILLER PIC X(12) VALUE "Siddha      ".
009200     05  FILLER PIC X(12) VALUE "Sadhya      ".
009300     05  FILLER PIC X(12) VALUE "Shubha      ".
009400     05  FILLER PIC X(12) VALUE "Shukla      ".
009500     05  FILLER PIC X(12) VALUE "Brahma      ".
009600     05  FILLER PIC X(12) VALUE "Aindra      ".
009700     05  FILLER PIC X(12) VALUE "Vaidhriti   ".
009800 01          YOGAM-NAMEN-TAB REDEFINES YOGAM-NAMEN-LISTE.
009900     05      YOGAM-NAME          PIC X(12) OCCURS 27 TIMES
010000                                  INDEXED BY YOG-IX.
010100
010200*--------------------------------------------------------------------*
010300* Tabelle Yogam-Typ, gleiche Reihenfolge/Index wie Namenstabelle
010400*--------------------------------------------------------------------*
010500 01          YOGAM-TYP-LISTE.
010600     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
010700     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
010800     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
010900     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011000     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011100     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
011200     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011300     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011400     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
011500     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
011600     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011700     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
011800     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
011900     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012000     05  FILLER PIC X(12) VALUE "NEUTRAL     ".
012100     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012200     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
012300     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012400     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
012500     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012600     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012700     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012800     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
012900     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
013000     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
013100     05  FILLER PIC X(12) VALUE "AUSPICIOUS  ".
013200     05  FILLER PIC X(12) VALUE "INAUSPICIOUS".
013300 01          YOGAM-TYP-TAB REDEFINES YOGAM-TYP-LISTE.
013400     05      YOGAM-TYP           PIC X(12) OCCURS 27 TIMES
013500                                  INDEXED BY TYP-IX.
013600
013700 LINKAGE SECTION.
013800 01          LINK-YOG-REC.
013900     05      LINK-YOG-SUN-LONG    PIC 9(03)V9(04).
014000     05      LINK-YOG-MOON-LONG   PIC 9(03)V9(04).
014100     05      LINK-YOG-NAME        PIC X(12).
014150     05      LINK-YOG-NAME-R REDEFINES LINK-YOG-NAME.
014160        10   LINK-YOG-NAME-KURZ  PIC X(08).
014170        10                       PIC X(04).
014200     05      LINK-YOG-TYPE        PIC X(12).
014250     05      FILLER               PIC X(04).
014300
014400 PROCEDURE DIVISION USING LINK-YOG-REC.
014500
014600******************************************************************
014700* Steuerungs-Section
014800******************************************************************
014900 A100-STEUERUNG SECTION.
015000 A100-00.
015100     IF  SHOW-VERSION
015200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015300         EXIT PROGRAM
015400     END-IF
015500
015600     PERFORM S100-YOGAM-INDEX
015700     EXIT PROGRAM
015800     .
015900 A100-99.
016000     EXIT.
016100
016200******************************************************************
016300* Yogam-Index aus normalisierter Summe Sonne + Mond
016400******************************************************************
016500 S100-YOGAM-INDEX SECTION.
016600 S100-00.
016700     COMPUTE W-SUMME = LINK-YOG-SUN-LONG + LINK-YOG-MOON-LONG
016800     IF  W-SUMME >= K-VOLLKREIS
016900         COMPUTE W-SUMME = W-SUMME - K-VOLLKREIS
017000     END-IF
017100
017200     DIVIDE W-SUMME BY K-YOG-SPANNE GIVING C2-YOG-IX
017250     DIVIDE C2-YOG-IX BY 27 GIVING C2-MOD-QUOT
017280            REMAINDER C2-YOG-IX
017400
017500     SET YOG-IX (C2-YOG-IX + 1) TO C2-YOG-IX
017600     MOVE YOGAM-NAME (YOG-IX + 1) TO LINK-YOG-NAME
017700
017800     SET TYP-IX (C2-YOG-IX + 1) TO C2-YOG-IX
017900     MOVE YOGAM-TYP (TYP-IX + 1) TO LINK-YOG-TYPE
018000     .
018100 S100-99.
018200     EXIT.
